000010*****************************************************************
000020 IDENTIFICATION              DIVISION.
000030*****************************************************************
000040*
000050 PROGRAM-ID.                 SAGPB030.
000060 AUTHOR.                     M L PEREIRA
000070 INSTALLATION.               CENTRAL DATA PROCESSING
000080 DATE-WRITTEN.               11/09/1990.
000090 DATE-COMPILED.
000100 SECURITY.                   NONE.
000110*
000120*****************************************************************
000130* SISTEMA......: SAGAP - ANALISE DE GAPS DE MERCADO CME         *
000140*****************************************************************
000150* ANALISTA.....: M L PEREIRA                                    *
000160* LINGUAGEM....: COBOL/BATCH                                    *
000170* PROGRAMADOR..: M L PEREIRA                                    *
000180* DATA.........: 11/09/1990                                     *
000190*****************************************************************
000200* OBJETIVO.....: LER  O  ARQUIVO  GAPS-OUT  E  SELECIONAR  OS  *
000210*                GAPS  AINDA  NAO  FECHADOS,  CALCULANDO,  PARA*
000220*                CADA  UM,  OS  DIAS  DECORRIDOS  DESDE  A  SUA*
000230*                ABERTURA  E  A  DISTANCIA  DE  PRECO  ATE  O  *
000240*                FECHAMENTO,  COM  BASE  NO  ULTIMO  CANDLE DO *
000250*                ARQUIVO  CANDLES.  EMITE  O  RELATORIO UNCLO- *
000260*                SED  CME  GAPS  REPORT,  ORDENADO  PELO  TAMA-*
000270*                NHO  ABSOLUTO  DO  GAP,  DO  MAIOR  PARA  O   *
000280*                MENOR.                                        *
000290*****************************************************************
000300*
000310*****************************************************************
000320* HISTORICO DE ALTERACOES                                       *
000330*****************************************************************
000340* DATA       ANALISTA  CHAMADO     DESCRICAO                    *
000350*---------- ---------- ----------- ----------------------------*
000360* 11/09/1990 MLP        INICIAL     PROGRAMA ORIGINAL.           *MLP90001
000370* 25/02/1992 MLP        CR-0333      ORDENACAO POR INSERCAO DA   *MLP92002
000380*                                    TABELA DE GAPS ABERTOS POR  *MLP92002
000390*                                    TAMANHO ABSOLUTO DESCEN-    *MLP92002
000400*                                    DENTE (PAR. 1500).          *MLP92002
000410* 19/07/1995 DWF        CR-0448      DISTANCIA DE FECHAMENTO     *DWF95003
000420*                                    (DISTANCE-TO-CLOSE) E RES-  *DWF95003
000430*                                    PECTIVO PERCENTUAL.         *DWF95003
000440* 30/09/1998 CMP        Y2K-0027     REVISAO Y2K - CAMPOS DE ANO *CMP98004
000450*                                    JA ERAM 9(004) COMPLETO;    *CMP98004
000460*                                    CERTIFICADO SEM IMPACTO.    *CMP98004
000470* 06/02/2001 CMP        CR-0519      TABELAS AMPLIADAS PARA 3000 *CMP01005
000480*                                    GAPS E 90000 CANDLES.       *CMP01005
000490* 14/08/2003 HLB        CR-0582      MENSAGEM "ALL CME GAPS HAVE *HLB03006
000500*                                    BEEN CLOSED!" QUANDO NAO HA *HLB03006
000510*                                    GAPS ABERTOS.               *HLB03006
000520*****************************************************************
000530*
000540*****************************************************************
000550 ENVIRONMENT                 DIVISION.
000560*****************************************************************
000570 CONFIGURATION               SECTION.
000580*****************************************************************
000590 SPECIAL-NAMES.
000600     C01             IS      TOP-OF-FORM.
000610*****************************************************************
000620 INPUT-OUTPUT                SECTION.
000630*****************************************************************
000640 FILE-CONTROL.
000650*****************************************************************
000660*
000670     SELECT  CANDLES  ASSIGN  TO  UT-S-CANDLES
000680             FILE     STATUS  IS  WS-FS-CANDLES.
000690*
000700     SELECT  GAPS-OUT ASSIGN  TO  UT-S-GAPSOUT
000710             FILE     STATUS  IS  WS-FS-GAPS-OUT.
000720*
000730     SELECT  REPORT   ASSIGN  TO  UT-S-REPORT
000740             FILE     STATUS  IS  WS-FS-REPORT.
000750*
000760*****************************************************************
000770 DATA                        DIVISION.
000780*****************************************************************
000790 FILE                        SECTION.
000800*****************************************************************
000810*
000820 FD  CANDLES
000830     RECORDING  MODE      IS  F
000840     LABEL      RECORD    IS  STANDARD
000850     BLOCK      CONTAINS  0   RECORDS.
000860*
000870 01      REG-CANDLE          PIC     X(080).
000880*
000890 FD  GAPS-OUT
000900     RECORDING  MODE      IS  F
000910     LABEL      RECORD    IS  STANDARD
000920     BLOCK      CONTAINS  0   RECORDS.
000930*
000940 01      REG-GAP             PIC     X(100).
000950*
000960 FD  REPORT
000970     RECORDING  MODE      IS  F
000980     LABEL      RECORD    IS  STANDARD
000990     BLOCK      CONTAINS  0   RECORDS.
001000*
001010 01      REG-RPT             PIC     X(132).
001020*
001030*****************************************************************
001040 WORKING-STORAGE             SECTION.
001050*****************************************************************
001060*
001070 01      WS-FS-CANDLES       PIC     9(002) VALUE ZEROS.
001080 01      WS-FS-GAPS-OUT      PIC     9(002) VALUE ZEROS.
001090 01      WS-FS-REPORT        PIC     9(002) VALUE ZEROS.
001100*
001110 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
001120 01      WS-DDNAME-ARQ       PIC     X(010) VALUE SPACES.
001130 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
001140 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
001145*
001146 77      WS-LINHAS           PIC     9(005) COMP VALUE ZERO.
001150*
001160*****************************************************************
001170*        ULTIMO CANDLE LIDO (PRECO/DATA-HORA ATUAL)             *
001180*****************************************************************
001190*
001200 01      WS-QTD-VELA         PIC     9(007) COMP VALUE ZERO.
001210 01      WS-ULT-DATA         PIC     9(008)         VALUE ZERO.
001220 01      FILLER              REDEFINES       WS-ULT-DATA.
001230   03    WS-ULT-ANO          PIC     9(004).
001240   03    WS-ULT-MES          PIC     9(002).
001250   03    WS-ULT-DIA          PIC     9(002).
001260 01      WS-ULT-HORA         PIC     9(002)         VALUE ZERO.
001270 01      WS-ULT-FECHAMENTO   PIC     S9(007)V9(002) VALUE ZERO.
001280*
001290*****************************************************************
001300*        TABELA DE GAPS CARREGADA EM MEMORIA                    *
001310*****************************************************************
001320*
001330 01      WS-QTD-GAP          PIC     9(005) COMP VALUE ZERO.
001340 01      WS-IX-GAP           PIC     9(005) COMP VALUE ZERO.
001350*
001360 01      TAB-GAPS.
001370   03    TB-GAP              OCCURS  3000 TIMES.
001380     05  TG-START-DATE       PIC     9(008).
001390     05  FILLER              REDEFINES       TG-START-DATE.
001400       07 TG-START-ANO       PIC     9(004).
001410       07 TG-START-MES       PIC     9(002).
001420       07 TG-START-DIA       PIC     9(002).
001430     05  TG-START-HOUR       PIC     9(002).
001440     05  TG-END-DATE         PIC     9(008).
001450     05  FILLER              REDEFINES       TG-END-DATE.
001460       07 TG-END-ANO         PIC     9(004).
001470       07 TG-END-MES         PIC     9(002).
001480       07 TG-END-DIA         PIC     9(002).
001490     05  TG-END-HOUR         PIC     9(002).
001500     05  TG-CLOSE-PRC        PIC     S9(007)V9(002).
001510     05  TG-OPEN-PRC         PIC     S9(007)V9(002).
001520     05  TG-SIZE             PIC     S9(007)V9(002).
001530     05  TG-SIZE-PCT         PIC     S9(003)V9(004).
001540     05  TG-DIRECTION        PIC     X(004).
001550       88 TG-DIR-ALTA                VALUE 'UP  '.
001560       88 TG-DIR-BAIXA               VALUE 'DOWN'.
001570     05  TG-IS-CLOSED        PIC     X(001).
001580       88 TG-FECHADO                 VALUE 'Y'.
001590       88 TG-ABERTO                  VALUE 'N'.
001591     05  FILLER              PIC     X(004).
001600*
001610*****************************************************************
001620*   TABELA DOS GAPS AINDA ABERTOS (DAYS-SINCE-GAP/DISTANCE)      *
001630*****************************************************************
001640*
001650 01      WS-QTD-NFECH        PIC     9(005) COMP VALUE ZERO.
001660 01      WS-IX-NFECH         PIC     9(005) COMP VALUE ZERO.
001670*
001680 01      TAB-NFECH.
001690   03    TB-NFECH            OCCURS  3000 TIMES.
001700     05  TN-PONTEIRO         PIC     9(005) COMP.
001710     05  TN-SIZE-ABS         PIC     S9(007)V9(002).
001715     05  TN-SIZE-PCT         PIC     S9(003)V9(004).
001720     05  TN-DIAS-GAP         PIC     S9(007)V9(004).
001730     05  TN-DISTANCIA        PIC     S9(007)V9(002).
001740     05  TN-DISTANCIA-PCT    PIC     S9(003)V9(004).
001741     05  FILLER              PIC     X(004).
001750*
001760*****************************************************************
001770*   INDICE DE ORDENACAO (POR TAMANHO ABSOLUTO DESCENDENTE)       *
001780*****************************************************************
001790*
001800 01      TAB-ORDEM.
001810   03    TB-ORDEM            OCCURS  3000 TIMES
001820                              PIC     9(005) COMP.
001830*
001840 01      WS-OI               PIC     9(005) COMP VALUE ZERO.
001850 01      WS-OJ               PIC     9(005) COMP VALUE ZERO.
001860 01      WS-OJ1              PIC     9(005) COMP VALUE ZERO.
001870 01      WS-OJ2              PIC     9(005) COMP VALUE ZERO.
001880 01      WS-OC-CHAVE         PIC     9(005) COMP VALUE ZERO.
001890 01      WS-OC-ATUAL         PIC     S9(007)V9(002) VALUE ZERO.
001910*
001920*****************************************************************
001930*   CALCULO DE HORAS/DIAS DECORRIDOS E DISTANCIA DE FECHAMENTO   *
001940*****************************************************************
001950*
001960 01      WS-HORAS-ABS-1      PIC     9(009) COMP VALUE ZERO.
001970 01      WS-HORAS-ABS-2      PIC     9(009) COMP VALUE ZERO.
001980 01      WS-ELAPSED-HORAS    PIC     S9(009)V9(004) VALUE ZERO.
001990 01      WS-LIM-FECHA        PIC     S9(007)V9(002) VALUE ZERO.
002000*
002010 01      WS-CALC-ANO         PIC     9(004) COMP VALUE ZERO.
002020 01      WS-CALC-MES         PIC     9(002) COMP VALUE ZERO.
002030 01      WS-CALC-DIA         PIC     9(002) COMP VALUE ZERO.
002040 01      WS-CALC-HORA        PIC     9(002) COMP VALUE ZERO.
002050 01      WS-CALC-ANO1        PIC     9(004) COMP VALUE ZERO.
002060 01      WS-CALC-DIV4        PIC     9(004) COMP VALUE ZERO.
002070 01      WS-CALC-DIV100      PIC     9(004) COMP VALUE ZERO.
002080 01      WS-CALC-DIV400      PIC     9(004) COMP VALUE ZERO.
002090 01      WS-CALC-Q4          PIC     9(004) COMP VALUE ZERO.
002100 01      WS-CALC-Q100        PIC     9(004) COMP VALUE ZERO.
002110 01      WS-CALC-Q400        PIC     9(004) COMP VALUE ZERO.
002120 01      WS-CALC-R4          PIC     9(004) COMP VALUE ZERO.
002130 01      WS-CALC-R100        PIC     9(004) COMP VALUE ZERO.
002140 01      WS-CALC-R400        PIC     9(004) COMP VALUE ZERO.
002150 01      WS-CALC-BISSEXTOS   PIC     9(005) COMP VALUE ZERO.
002160 01      WS-CALC-BISS-ATUAL  PIC     9(001) COMP VALUE ZERO.
002170 01      WS-CALC-DIA-ABS     PIC     9(007) COMP VALUE ZERO.
002180 01      WS-CALC-HORAS-ABS   PIC     9(009) COMP VALUE ZERO.
002190*
002200 01      TAB-DIAS-ACUM-INIC.
002210   03    FILLER              PIC     9(003) VALUE 000.
002220   03    FILLER              PIC     9(003) VALUE 031.
002230   03    FILLER              PIC     9(003) VALUE 059.
002240   03    FILLER              PIC     9(003) VALUE 090.
002250   03    FILLER              PIC     9(003) VALUE 120.
002260   03    FILLER              PIC     9(003) VALUE 151.
002270   03    FILLER              PIC     9(003) VALUE 181.
002280   03    FILLER              PIC     9(003) VALUE 212.
002290   03    FILLER              PIC     9(003) VALUE 243.
002300   03    FILLER              PIC     9(003) VALUE 273.
002310   03    FILLER              PIC     9(003) VALUE 304.
002320   03    FILLER              PIC     9(003) VALUE 334.
002330*
002340 01      FILLER              REDEFINES       TAB-DIAS-ACUM-INIC.
002350   03    TDA-OCCURS          OCCURS  12 TIMES PIC 9(003).
002360*
002370*****************************************************************
002380*        ACUMULADORES DA ESTATISTICA (GAPS ABERTOS)              *
002390*****************************************************************
002400*
002410 01      WS-QTD-UP-NF        PIC     9(005) COMP VALUE ZERO.
002420 01      WS-QTD-DOWN-NF      PIC     9(005) COMP VALUE ZERO.
002430*
002440 01      WS-SOMA-SIZE-ABS    PIC     S9(009)V9(004) VALUE ZERO.
002445 01      WS-SOMA-SIZE-PCT    PIC     S9(007)V9(004) VALUE ZERO.
002450 01      WS-SOMA-DIST-ABS    PIC     S9(009)V9(004) VALUE ZERO.
002460 01      WS-SOMA-DIST-PCT    PIC     S9(007)V9(004) VALUE ZERO.
002470 01      WS-SOMA-DIAS        PIC     S9(009)V9(004) VALUE ZERO.
002480*
002490 01      WS-MAIOR-SIZE-ABS   PIC     S9(007)V9(002) VALUE ZERO.
002500 01      WS-MENOR-SIZE-ABS   PIC     S9(007)V9(002) VALUE 9999999.
002510 01      WS-MEDIA-SIZE-ABS   PIC     S9(007)V9(004) VALUE ZERO.
002515 01      WS-MEDIA-SIZE-PCT-ABS PIC   S9(003)V9(004) VALUE ZERO.
002520 01      WS-MEDIANA-SIZE-ABS PIC     S9(007)V9(004) VALUE ZERO.
002530*
002540 01      WS-MAIOR-DIAS       PIC     S9(007)V9(004) VALUE ZERO.
002550 01      WS-MENOR-DIAS       PIC     S9(007)V9(004) VALUE 9999999.
002560 01      WS-MEDIA-DIAS       PIC     S9(007)V9(004) VALUE ZERO.
002570 01      WS-MEDIANA-DIAS     PIC     S9(007)V9(004) VALUE ZERO.
002580*
002590 01      WS-MAIOR-DIST-ABS   PIC     S9(007)V9(002) VALUE ZERO.
002600 01      WS-MENOR-DIST-ABS   PIC     S9(007)V9(002) VALUE 9999999.
002610 01      WS-MEDIA-DIST-ABS   PIC     S9(007)V9(004) VALUE ZERO.
002620 01      WS-MEDIANA-DIST-ABS PIC     S9(007)V9(004) VALUE ZERO.
002630 01      WS-MEDIA-DIST-PCT   PIC     S9(003)V9(004) VALUE ZERO.
002640*
002650 01      TAB-ABS.
002660   03    TB-ABS              OCCURS  3000 TIMES
002670                              PIC     S9(007)V9(002).
002680 01      TAB-DIAS.
002690   03    TB-DIAS             OCCURS  3000 TIMES
002700                              PIC     S9(007)V9(004).
002710 01      TAB-DIST.
002720   03    TB-DIST             OCCURS  3000 TIMES
002730                              PIC     S9(007)V9(002).
002740*
002750 01      WS-MED-Q            PIC     9(005) COMP VALUE ZERO.
002760 01      WS-MED-R            PIC     9(005) COMP VALUE ZERO.
002770 01      WS-MED-IDX          PIC     9(005) COMP VALUE ZERO.
002780*
002790*****************************************************************
002800*        LINHAS DE IMPRESSAO DO RELATORIO                        *
002810*****************************************************************
002820*
002830 01      WS-LINHA-BANNER.
002840   03    LB-TRACO            PIC     X(070) VALUE SPACES.
002850   03    FILLER              REDEFINES       LB-TRACO.
002860     05  LB-TRACO-R          PIC     X(070).
002870   03    FILLER              PIC     X(062) VALUE SPACES.
002880*
002890 01      WS-LINHA-DET.
002900   03    LD-COL1             PIC     X(044) VALUE SPACES.
002910   03    LD-COL2             PIC     X(016) VALUE SPACES.
002920   03    LD-COL3             PIC     X(012) VALUE SPACES.
002930   03    LD-COL4             PIC     X(016) VALUE SPACES.
002940   03    LD-COL5             PIC     X(016) VALUE SPACES.
002950   03    FILLER              PIC     X(028) VALUE SPACES.
002960*
002970 01      WS-LINHA-DETALHE.
002980   03    LT-SEQ               PIC     ZZZ9.
002990   03    FILLER               PIC     X(001) VALUE SPACE.
003000   03    LT-DATA               PIC     X(012).
003010   03    FILLER               PIC     X(001) VALUE SPACE.
003020   03    LT-DIRECAO            PIC     X(010).
003030   03    LT-GAP-SIZE           PIC     -$ZZZ,ZZ9.99.
003040   03    FILLER               PIC     X(002) VALUE SPACES.
003050   03    LT-GAP-PCT            PIC     -ZZ9.99.
003060   03    FILLER               PIC     X(002) VALUE SPACES.
003070   03    LT-DIAS-AGO           PIC     ZZZ9.9.
003080   03    FILLER               PIC     X(004) VALUE SPACES.
003090   03    LT-DISTANCIA          PIC     -$ZZZ,ZZ9.99.
003100   03    FILLER               PIC     X(002) VALUE SPACES.
003110   03    LT-DIST-PCT           PIC     -ZZ9.99.
003120   03    FILLER               PIC     X(018) VALUE SPACES.
003130*
003140 01      WS-ED-MONEY         PIC -$ZZZ,ZZZ,ZZ9.99.
003150 01      WS-ED-MONEY-U       PIC  $ZZZ,ZZZ,ZZ9.99.
003160 01      WS-ED-PCT           PIC -ZZ9.99.
003170 01      WS-ED-CONT          PIC ZZZ,ZZ9.
003180 01      WS-ED-DIAS          PIC ZZZ9.9.
003190 01      WS-ED-DATA          PIC 9999/99/99.
003200*
003210*****************************************************************
003220*   BOOK DO ARQUIVO CANDLES (REG-VELA) - USADO NA LEITURA        *
003230*****************************************************************
003240*
003250     COPY    COBI2001.
003260*
003270*****************************************************************
003280*   BOOK DO ARQUIVO GAPS-OUT (REG-GAPR) - USADO NA LEITURA       *
003290*****************************************************************
003300*
003310     COPY    COBO2002.
003320*
003330*****************************************************************
003340 LINKAGE                     SECTION.
003350*****************************************************************
003360 PROCEDURE                   DIVISION.
003370*****************************************************************
003380*
003390     PERFORM 0100-00-PROCED-INICIAIS.
003400
003410     IF      WS-QTD-NFECH    EQUAL   ZERO
003420             PERFORM         2900-00-TODOS-FECHADOS
003430     ELSE
003440             PERFORM         1000-00-PROCED-PRINCIPAIS
003450             PERFORM         1500-00-ORDENA-TABELA
003460             PERFORM         1600-00-CALCULA-MEDIAS
003470             PERFORM         2000-00-IMPRIME-RELATORIO
003480     END-IF.
003490
003500     PERFORM 3000-00-PROCED-FINAIS.
003510
003520     GOBACK.
003530*
003540*****************************************************************
003550 0100-00-PROCED-INICIAIS     SECTION.
003560*****************************************************************
003570*
003580     OPEN    INPUT   CANDLES
003590                     GAPS-OUT
003600             OUTPUT  REPORT.
003610
003620     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
003630     MOVE    001             TO      WS-PTO-ERRO.
003640     PERFORM 0200-00-TESTA-FILE-STATUS.
003650
003660     PERFORM 0500-00-CARGA-CANDLES.
003670     PERFORM 0600-00-CARGA-GAPS.
003680*
003690 0100-99-EXIT.
003700     EXIT.
003710*
003720*****************************************************************
003730 0200-00-TESTA-FILE-STATUS   SECTION.
003740*****************************************************************
003750*
003760     PERFORM 0300-00-TESTA-FS-CANDLES.
003770     PERFORM 0310-00-TESTA-FS-GAPS-OUT.
003780     PERFORM 0400-00-TESTA-FS-REPORT.
003790*
003800 0200-99-EXIT.
003810     EXIT.
003820*
003830*****************************************************************
003840 0300-00-TESTA-FS-CANDLES    SECTION.
003850*****************************************************************
003860*
003870     IF      WS-FS-CANDLES   NOT EQUAL 00 AND 10
003880             MOVE    'CANDLES'       TO      WS-DDNAME-ARQ
003890             MOVE    WS-FS-CANDLES   TO      WS-FS-ARQ
003900             PERFORM 0999-00-ABEND-ARQ
003910     END-IF.
003920*
003930 0300-99-EXIT.
003940     EXIT.
003950*
003960*****************************************************************
003970 0310-00-TESTA-FS-GAPS-OUT   SECTION.
003980*****************************************************************
003990*
004000     IF      WS-FS-GAPS-OUT  NOT EQUAL 00 AND 10
004010             MOVE    'GAPS-OUT'      TO      WS-DDNAME-ARQ
004020             MOVE    WS-FS-GAPS-OUT  TO      WS-FS-ARQ
004030             PERFORM 0999-00-ABEND-ARQ
004040     END-IF.
004050*
004060 0310-99-EXIT.
004070     EXIT.
004080*
004090*****************************************************************
004100 0400-00-TESTA-FS-REPORT     SECTION.
004110*****************************************************************
004120*
004130     IF      WS-FS-REPORT    NOT EQUAL 00
004140             MOVE    'REPORT'        TO      WS-DDNAME-ARQ
004150             MOVE    WS-FS-REPORT    TO      WS-FS-ARQ
004160             PERFORM 0999-00-ABEND-ARQ
004170     END-IF.
004180*
004190 0400-99-EXIT.
004200     EXIT.
004210*
004220*****************************************************************
004230 0500-00-CARGA-CANDLES       SECTION.
004240*****************************************************************
004250*
004260     PERFORM 0510-00-LEITURA-CANDLES.
004270
004280     PERFORM 0520-00-ARMAZENA-CANDLE
004290             UNTIL   WS-FS-CANDLES EQUAL 10.
004300*
004310 0500-99-EXIT.
004320     EXIT.
004330*
004340*****************************************************************
004350 0510-00-LEITURA-CANDLES     SECTION.
004360*****************************************************************
004370*
004380     READ    CANDLES         INTO    REG-VELA.
004390
004400     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
004410     MOVE    002             TO      WS-PTO-ERRO.
004420     PERFORM 0300-00-TESTA-FS-CANDLES.
004430*
004440 0510-99-EXIT.
004450     EXIT.
004460*
004470*****************************************************************
004480*   MANTEM O ULTIMO CANDLE LIDO - E O "PRECO ATUAL" DO RELATORIO *
004490*****************************************************************
004500 0520-00-ARMAZENA-CANDLE     SECTION.
004510*****************************************************************
004520*
004530     IF      WS-FS-CANDLES   NOT EQUAL 10
004540             ADD     1               TO      WS-QTD-VELA
004550             MOVE    VELA-DATA       TO      WS-ULT-DATA
004560             MOVE    VELA-HORA       TO      WS-ULT-HORA
004570             MOVE    VELA-FECHAMENTO TO      WS-ULT-FECHAMENTO
004580     END-IF.
004590
004600     PERFORM 0510-00-LEITURA-CANDLES.
004610*
004620 0520-99-EXIT.
004630     EXIT.
004640*
004650*****************************************************************
004660 0600-00-CARGA-GAPS          SECTION.
004670*****************************************************************
004680*
004690     PERFORM 0610-00-LEITURA-GAPS.
004700
004710     PERFORM 0620-00-ARMAZENA-GAP
004720             UNTIL   WS-FS-GAPS-OUT EQUAL 10.
004730*
004740 0600-99-EXIT.
004750     EXIT.
004760*
004770*****************************************************************
004780 0610-00-LEITURA-GAPS        SECTION.
004790*****************************************************************
004800*
004810     READ    GAPS-OUT        INTO    REG-GAPR.
004820
004830     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
004840     MOVE    003             TO      WS-PTO-ERRO.
004850     PERFORM 0310-00-TESTA-FS-GAPS-OUT.
004860*
004870 0610-99-EXIT.
004880     EXIT.
004890*
004900*****************************************************************
004910 0620-00-ARMAZENA-GAP        SECTION.
004920*****************************************************************
004930*
004940     IF      WS-FS-GAPS-OUT  NOT EQUAL 10
004950       AND   WS-QTD-GAP      LESS    3000
004960             ADD     1               TO      WS-QTD-GAP
004970             MOVE    GAPR-START-DATE TO  TG-START-DATE (WS-QTD-GAP)
004980             MOVE    GAPR-START-HOUR TO  TG-START-HOUR (WS-QTD-GAP)
004990             MOVE    GAPR-END-DATE   TO  TG-END-DATE   (WS-QTD-GAP)
005000             MOVE    GAPR-END-HOUR   TO  TG-END-HOUR   (WS-QTD-GAP)
005010             MOVE    GAPR-CLOSE-PRC  TO  TG-CLOSE-PRC  (WS-QTD-GAP)
005020             MOVE    GAPR-OPEN-PRC   TO  TG-OPEN-PRC   (WS-QTD-GAP)
005030             MOVE    GAPR-SIZE       TO  TG-SIZE       (WS-QTD-GAP)
005040             MOVE    GAPR-SIZE-PCT   TO  TG-SIZE-PCT   (WS-QTD-GAP)
005050             MOVE    GAPR-DIRECTION  TO  TG-DIRECTION  (WS-QTD-GAP)
005060             MOVE    GAPR-IS-CLOSED  TO  TG-IS-CLOSED  (WS-QTD-GAP)
005070             IF      TG-ABERTO       (WS-QTD-GAP)
005080                     ADD     1               TO      WS-QTD-NFECH
005090                     MOVE    WS-QTD-GAP      TO
005100                             TN-PONTEIRO (WS-QTD-NFECH)
005110             END-IF
005120     END-IF.
005130
005140     PERFORM 0610-00-LEITURA-GAPS.
005150*
005160 0620-99-EXIT.
005170     EXIT.
005180*
005190*****************************************************************
005200 1000-00-PROCED-PRINCIPAIS   SECTION.
005210*****************************************************************
005220*
005230     PERFORM 1100-00-CALCULA-NFECH
005240             VARYING WS-IX-NFECH FROM 1 BY 1
005250             UNTIL   WS-IX-NFECH GREATER WS-QTD-NFECH.
005260*
005270 1000-99-EXIT.
005280     EXIT.
005290*
005300*****************************************************************
005310 1100-00-CALCULA-NFECH       SECTION.
005320*****************************************************************
005330*
005340     MOVE    TN-PONTEIRO (WS-IX-NFECH) TO WS-IX-GAP.
005350
005360     COMPUTE WS-CALC-ANO  = TG-END-ANO  (WS-IX-GAP).
005370     COMPUTE WS-CALC-MES  = TG-END-MES  (WS-IX-GAP).
005380     COMPUTE WS-CALC-DIA  = TG-END-DIA  (WS-IX-GAP).
005390     COMPUTE WS-CALC-HORA = TG-END-HOUR (WS-IX-GAP).
005400
005410     PERFORM 0700-00-CALCULA-HORAS-ABS.
005420
005430     MOVE    WS-CALC-HORAS-ABS TO    WS-HORAS-ABS-1.
005440
005450     MOVE    WS-ULT-ANO   TO         WS-CALC-ANO.
005460     MOVE    WS-ULT-MES   TO         WS-CALC-MES.
005470     MOVE    WS-ULT-DIA   TO         WS-CALC-DIA.
005480     MOVE    WS-ULT-HORA  TO         WS-CALC-HORA.
005490
005500     PERFORM 0700-00-CALCULA-HORAS-ABS.
005510
005520     MOVE    WS-CALC-HORAS-ABS TO    WS-HORAS-ABS-2.
005530
005540     COMPUTE WS-ELAPSED-HORAS = WS-HORAS-ABS-2 - WS-HORAS-ABS-1.
005550
005560     COMPUTE TN-DIAS-GAP (WS-IX-NFECH) ROUNDED =
005570             WS-ELAPSED-HORAS / 24.
005580
005590     COMPUTE TN-SIZE-ABS (WS-IX-NFECH) = TG-SIZE (WS-IX-GAP).
005600
005610     IF      TN-SIZE-ABS (WS-IX-NFECH) LESS ZERO
005620             COMPUTE TN-SIZE-ABS (WS-IX-NFECH) =
005630                     TN-SIZE-ABS (WS-IX-NFECH) * -1
005640     END-IF.
005641
005642     COMPUTE TN-SIZE-PCT (WS-IX-NFECH) = TG-SIZE-PCT (WS-IX-GAP).
005643
005644     IF      TN-SIZE-PCT (WS-IX-NFECH) LESS ZERO
005645             COMPUTE TN-SIZE-PCT (WS-IX-NFECH) =
005646                     TN-SIZE-PCT (WS-IX-NFECH) * -1
005647     END-IF.
005650
005660     IF      TG-DIR-ALTA     (WS-IX-GAP)
005670             ADD     1       TO      WS-QTD-UP-NF
005680             COMPUTE TN-DISTANCIA (WS-IX-NFECH) =
005690                 WS-ULT-FECHAMENTO - TG-CLOSE-PRC (WS-IX-GAP)
005700     ELSE
005710             ADD     1       TO      WS-QTD-DOWN-NF
005720             COMPUTE TN-DISTANCIA (WS-IX-NFECH) =
005730                 TG-CLOSE-PRC (WS-IX-GAP) - WS-ULT-FECHAMENTO
005740     END-IF.
005750
005760     IF      TN-DISTANCIA (WS-IX-NFECH) LESS ZERO
005770             COMPUTE TN-DISTANCIA (WS-IX-NFECH) =
005780                     TN-DISTANCIA (WS-IX-NFECH) * -1
005790     END-IF.
005800
005810     COMPUTE TN-DISTANCIA-PCT (WS-IX-NFECH) ROUNDED =
005820         (TN-DISTANCIA (WS-IX-NFECH) / TG-CLOSE-PRC (WS-IX-GAP))
005830         * 100.
005840
005850     MOVE    TN-SIZE-ABS  (WS-IX-NFECH) TO TB-ABS  (WS-IX-NFECH).
005860     MOVE    TN-DIAS-GAP  (WS-IX-NFECH) TO TB-DIAS (WS-IX-NFECH).
005870     MOVE    TN-DISTANCIA (WS-IX-NFECH) TO TB-DIST (WS-IX-NFECH).
005880
005890     COMPUTE WS-SOMA-SIZE-ABS = WS-SOMA-SIZE-ABS +
005900             TN-SIZE-ABS  (WS-IX-NFECH).
005901     COMPUTE WS-SOMA-SIZE-PCT = WS-SOMA-SIZE-PCT +
005902             TN-SIZE-PCT  (WS-IX-NFECH).
005910     COMPUTE WS-SOMA-DIST-ABS = WS-SOMA-DIST-ABS +
005920             TN-DISTANCIA (WS-IX-NFECH).
005930     COMPUTE WS-SOMA-DIST-PCT = WS-SOMA-DIST-PCT +
005940             TN-DISTANCIA-PCT (WS-IX-NFECH).
005950     COMPUTE WS-SOMA-DIAS = WS-SOMA-DIAS +
005960             TN-DIAS-GAP (WS-IX-NFECH).
005970
005980     IF      TN-SIZE-ABS (WS-IX-NFECH) GREATER WS-MAIOR-SIZE-ABS
005990             MOVE TN-SIZE-ABS (WS-IX-NFECH) TO WS-MAIOR-SIZE-ABS
006000     END-IF.
006010     IF      TN-SIZE-ABS (WS-IX-NFECH) LESS    WS-MENOR-SIZE-ABS
006020             MOVE TN-SIZE-ABS (WS-IX-NFECH) TO WS-MENOR-SIZE-ABS
006030     END-IF.
006040     IF      TN-DIAS-GAP (WS-IX-NFECH) GREATER WS-MAIOR-DIAS
006050             MOVE TN-DIAS-GAP (WS-IX-NFECH) TO WS-MAIOR-DIAS
006060     END-IF.
006070     IF      TN-DIAS-GAP (WS-IX-NFECH) LESS    WS-MENOR-DIAS
006080             MOVE TN-DIAS-GAP (WS-IX-NFECH) TO WS-MENOR-DIAS
006090     END-IF.
006100     IF      TN-DISTANCIA (WS-IX-NFECH) GREATER WS-MAIOR-DIST-ABS
006110             MOVE TN-DISTANCIA (WS-IX-NFECH) TO WS-MAIOR-DIST-ABS
006120     END-IF.
006130     IF      TN-DISTANCIA (WS-IX-NFECH) LESS    WS-MENOR-DIST-ABS
006140             MOVE TN-DISTANCIA (WS-IX-NFECH) TO WS-MENOR-DIST-ABS
006150     END-IF.
006160*
006170 1100-99-EXIT.
006180     EXIT.
006190*
006200*****************************************************************
006210*   CALCULO DE HORAS ABSOLUTAS - CALENDARIO GREGORIANO           *
006220*   (EVITA O USO DE FUNCTION INTEGER-OF-DATE)                    *
006230*****************************************************************
006240 0700-00-CALCULA-HORAS-ABS   SECTION.
006250*****************************************************************
006260*
006270     COMPUTE WS-CALC-ANO1   = WS-CALC-ANO - 1.
006280     COMPUTE WS-CALC-DIV4   = WS-CALC-ANO1 / 4.
006290     COMPUTE WS-CALC-DIV100 = WS-CALC-ANO1 / 100.
006300     COMPUTE WS-CALC-DIV400 = WS-CALC-ANO1 / 400.
006310
006320     COMPUTE WS-CALC-BISSEXTOS =
006330             WS-CALC-DIV4 - WS-CALC-DIV100 + WS-CALC-DIV400.
006340
006350     DIVIDE  WS-CALC-ANO BY 4   GIVING WS-CALC-Q4
006360             REMAINDER WS-CALC-R4.
006370     DIVIDE  WS-CALC-ANO BY 100 GIVING WS-CALC-Q100
006380             REMAINDER WS-CALC-R100.
006390     DIVIDE  WS-CALC-ANO BY 400 GIVING WS-CALC-Q400
006400             REMAINDER WS-CALC-R400.
006410
006420     MOVE    ZERO            TO      WS-CALC-BISS-ATUAL.
006430
006440     IF      (WS-CALC-R4   EQUAL ZERO AND
006450               WS-CALC-R100 NOT EQUAL ZERO)
006460         OR   WS-CALC-R400 EQUAL ZERO
006470             MOVE    1       TO      WS-CALC-BISS-ATUAL
006480     END-IF.
006490
006500     COMPUTE WS-CALC-DIA-ABS =
006510               (WS-CALC-ANO1 * 365) + WS-CALC-BISSEXTOS
006520             + TDA-OCCURS (WS-CALC-MES) + WS-CALC-DIA.
006530
006540     IF      WS-CALC-MES GREATER 2 AND WS-CALC-BISS-ATUAL EQUAL 1
006550             ADD     1       TO      WS-CALC-DIA-ABS
006560     END-IF.
006570
006580     COMPUTE WS-CALC-HORAS-ABS =
006590             (WS-CALC-DIA-ABS * 24) + WS-CALC-HORA.
006600*
006610 0700-99-EXIT.
006620     EXIT.
006630*
006640*****************************************************************
006650*   ORDENACAO POR INSERCAO DO INDICE - TAMANHO ABS DESCENDENTE   *
006660*****************************************************************
006670 1500-00-ORDENA-TABELA       SECTION.
006680*****************************************************************
006690*
006700     PERFORM 1510-00-INICIA-ORDEM
006710             VARYING WS-IX-NFECH FROM 1 BY 1
006720             UNTIL   WS-IX-NFECH GREATER WS-QTD-NFECH.
006730
006740     PERFORM 1520-00-ORDENA-ORDEM-INS
006750             VARYING WS-OI FROM 2 BY 1
006760             UNTIL   WS-OI GREATER WS-QTD-NFECH.
006770*
006780 1500-99-EXIT.
006790     EXIT.
006800*
006810*****************************************************************
006820 1510-00-INICIA-ORDEM        SECTION.
006830*****************************************************************
006840*
006850     MOVE    WS-IX-NFECH     TO      TB-ORDEM (WS-IX-NFECH).
006860*
006870 1510-99-EXIT.
006880     EXIT.
006890*
006900*****************************************************************
006910 1520-00-ORDENA-ORDEM-INS    SECTION.
006920*****************************************************************
006930*
006940     MOVE    TB-ORDEM (WS-OI)        TO      WS-OC-CHAVE.
006950     MOVE    TB-ABS (WS-OC-CHAVE)    TO      WS-OC-ATUAL.
006960     COMPUTE WS-OJ = WS-OI - 1.
006970
006980     PERFORM 1522-00-ORDENA-ORDEM-DESL
006990             UNTIL   WS-OJ LESS 1
007000                OR   TB-ABS (TB-ORDEM (WS-OJ)) NOT LESS WS-OC-ATUAL.
007010
007020     COMPUTE WS-OJ2 = WS-OJ + 1.
007030     MOVE    WS-OC-CHAVE             TO      TB-ORDEM (WS-OJ2).
007040*
007050 1520-99-EXIT.
007060     EXIT.
007070*
007080*****************************************************************
007090 1522-00-ORDENA-ORDEM-DESL   SECTION.
007100*****************************************************************
007110*
007120     COMPUTE WS-OJ1 = WS-OJ + 1.
007130     MOVE    TB-ORDEM (WS-OJ)        TO      TB-ORDEM (WS-OJ1).
007140     COMPUTE WS-OJ = WS-OJ - 1.
007190*
007200 1522-99-EXIT.
007210     EXIT.
007220*
007230*****************************************************************
007240 1600-00-CALCULA-MEDIAS      SECTION.
007250*****************************************************************
007260*
007270     COMPUTE WS-MEDIA-SIZE-ABS ROUNDED =
007280             WS-SOMA-SIZE-ABS / WS-QTD-NFECH.
007281     COMPUTE WS-MEDIA-SIZE-PCT-ABS ROUNDED =
007282             WS-SOMA-SIZE-PCT / WS-QTD-NFECH.
007290     COMPUTE WS-MEDIA-DIST-ABS ROUNDED =
007300             WS-SOMA-DIST-ABS / WS-QTD-NFECH.
007310     COMPUTE WS-MEDIA-DIST-PCT ROUNDED =
007320             WS-SOMA-DIST-PCT / WS-QTD-NFECH.
007330     COMPUTE WS-MEDIA-DIAS ROUNDED =
007340             WS-SOMA-DIAS / WS-QTD-NFECH.
007350
007360     DIVIDE  WS-QTD-NFECH BY 2 GIVING WS-MED-Q REMAINDER WS-MED-R.
007370
007380     IF      WS-MED-R        EQUAL   1
007390             COMPUTE WS-MED-IDX = WS-MED-Q + 1
007400             MOVE    TB-ABS  (WS-MED-IDX) TO WS-MEDIANA-SIZE-ABS
007410             MOVE    TB-DIAS (WS-MED-IDX) TO WS-MEDIANA-DIAS
007420             MOVE    TB-DIST (WS-MED-IDX) TO WS-MEDIANA-DIST-ABS
007430     ELSE
007440             COMPUTE WS-MED-IDX = WS-MED-Q + 1
007450             COMPUTE WS-MEDIANA-SIZE-ABS ROUNDED =
007460                 (TB-ABS (WS-MED-Q) + TB-ABS (WS-MED-IDX)) / 2
007470             COMPUTE WS-MEDIANA-DIAS ROUNDED =
007480                 (TB-DIAS (WS-MED-Q) + TB-DIAS (WS-MED-IDX)) / 2
007490             COMPUTE WS-MEDIANA-DIST-ABS ROUNDED =
007500                 (TB-DIST (WS-MED-Q) + TB-DIST (WS-MED-IDX)) / 2
007510     END-IF.
007520*
007530 1600-99-EXIT.
007540     EXIT.
007550*
007560*****************************************************************
007570 2000-00-IMPRIME-RELATORIO   SECTION.
007580*****************************************************************
007590*
007600     MOVE    ALL '='         TO      LB-TRACO-R.
007610     PERFORM 2920-00-GRAVA-BANNER.
007620
007630     MOVE    SPACES          TO      WS-LINHA-DET.
007640     MOVE    'UNCLOSED CME GAPS REPORT' TO LD-COL1.
007650     PERFORM 2910-00-GRAVA-DET.
007660
007670     MOVE    ALL '='         TO      LB-TRACO-R.
007680     PERFORM 2920-00-GRAVA-BANNER.
007690
007700     PERFORM 2100-00-IMPRIME-RESUMO.
007710     PERFORM 2200-00-IMPRIME-TAMANHO.
007720     PERFORM 2300-00-IMPRIME-SENTIDO.
007730     PERFORM 2400-00-IMPRIME-TEMPO.
007740     PERFORM 2500-00-IMPRIME-DISTANCIA.
007750     PERFORM 2600-00-IMPRIME-DETALHE.
007760
007770     MOVE    ALL '='         TO      LB-TRACO-R.
007780     PERFORM 2920-00-GRAVA-BANNER.
007790*
007800 2000-99-EXIT.
007810     EXIT.
007820*
007830*****************************************************************
007840 2100-00-IMPRIME-RESUMO      SECTION.
007850*****************************************************************
007860*
007870     MOVE    SPACES          TO      WS-LINHA-DET.
007880     MOVE    'SUMMARY'       TO      LD-COL1.
007890     PERFORM 2910-00-GRAVA-DET.
007900
007910     MOVE    SPACES          TO      WS-LINHA-DET.
007920     MOVE    WS-QTD-NFECH    TO      WS-ED-CONT.
007930     MOVE    '   TOTAL UNCLOSED:' TO LD-COL1.
007940     MOVE    WS-ED-CONT      TO      LD-COL2.
007950     PERFORM 2910-00-GRAVA-DET.
007960
007970     MOVE    SPACES          TO      WS-LINHA-DET.
007980     MOVE    WS-ULT-FECHAMENTO TO    WS-ED-MONEY-U.
007990     MOVE    WS-ULT-DATA     TO      WS-ED-DATA.
008000     MOVE    '   CURRENT PRICE:' TO  LD-COL1.
008010     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008020     MOVE    '   AS OF:'     TO      LD-COL3.
008030     MOVE    WS-ED-DATA      TO      LD-COL4.
008040     PERFORM 2910-00-GRAVA-DET.
008050*
008060 2100-99-EXIT.
008070     EXIT.
008080*
008090*****************************************************************
008100 2200-00-IMPRIME-TAMANHO     SECTION.
008110*****************************************************************
008120*
008130     MOVE    SPACES          TO      WS-LINHA-DET.
008140     MOVE    'GAP SIZE STATISTICS (UNCLOSED):' TO LD-COL1.
008150     PERFORM 2910-00-GRAVA-DET.
008160
008170     MOVE    SPACES          TO      WS-LINHA-DET.
008180     MOVE    WS-MEDIA-SIZE-ABS TO    WS-ED-MONEY-U.
008181     MOVE    WS-MEDIA-SIZE-PCT-ABS TO WS-ED-PCT.
008190     MOVE    '   AVERAGE:'   TO      LD-COL1.
008200     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008201     MOVE    '('             TO      LD-COL3.
008202     MOVE    WS-ED-PCT       TO      LD-COL4.
008203     MOVE    '%)'            TO      LD-COL5.
008210     PERFORM 2910-00-GRAVA-DET.
008220
008230     MOVE    SPACES          TO      WS-LINHA-DET.
008240     MOVE    WS-MEDIANA-SIZE-ABS TO  WS-ED-MONEY-U.
008250     MOVE    '   MEDIAN:'    TO      LD-COL1.
008260     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008270     PERFORM 2910-00-GRAVA-DET.
008280
008290     MOVE    SPACES          TO      WS-LINHA-DET.
008300     MOVE    WS-MAIOR-SIZE-ABS TO    WS-ED-MONEY-U.
008310     MOVE    '   LARGEST:'   TO      LD-COL1.
008320     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008330     PERFORM 2910-00-GRAVA-DET.
008340
008350     MOVE    SPACES          TO      WS-LINHA-DET.
008360     MOVE    WS-MENOR-SIZE-ABS TO    WS-ED-MONEY-U.
008370     MOVE    '   SMALLEST:'  TO      LD-COL1.
008380     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008390     PERFORM 2910-00-GRAVA-DET.
008400*
008410 2200-99-EXIT.
008420     EXIT.
008430*
008440*****************************************************************
008450 2300-00-IMPRIME-SENTIDO     SECTION.
008460*****************************************************************
008470*
008480     MOVE    SPACES          TO      WS-LINHA-DET.
008490     MOVE    'DIRECTION BREAKDOWN:' TO LD-COL1.
008500     PERFORM 2910-00-GRAVA-DET.
008510
008520     MOVE    SPACES          TO      WS-LINHA-DET.
008530     MOVE    WS-QTD-UP-NF    TO      WS-ED-CONT.
008540     MOVE    '   UNCLOSED UP:' TO    LD-COL1.
008550     MOVE    WS-ED-CONT      TO      LD-COL2.
008560     MOVE    WS-QTD-DOWN-NF  TO      WS-ED-CONT.
008570     MOVE    'DOWN:'         TO      LD-COL3.
008580     MOVE    WS-ED-CONT      TO      LD-COL4.
008590     PERFORM 2910-00-GRAVA-DET.
008600*
008610 2300-99-EXIT.
008620     EXIT.
008630*
008640*****************************************************************
008650 2400-00-IMPRIME-TEMPO       SECTION.
008660*****************************************************************
008670*
008680     MOVE    SPACES          TO      WS-LINHA-DET.
008690     MOVE    'TIME STATISTICS:' TO   LD-COL1.
008700     PERFORM 2910-00-GRAVA-DET.
008710
008720     MOVE    SPACES          TO      WS-LINHA-DET.
008730     MOVE    '   AVERAGE DAYS SINCE GAP:' TO LD-COL1.
008740     MOVE    WS-MEDIA-DIAS   TO      WS-ED-DIAS.
008750     MOVE    WS-ED-DIAS      TO      LD-COL2.
008760     PERFORM 2910-00-GRAVA-DET.
008770
008780     MOVE    SPACES          TO      WS-LINHA-DET.
008790     MOVE    WS-MEDIANA-DIAS TO      WS-ED-DIAS.
008800     MOVE    '   MEDIAN DAYS SINCE GAP:' TO LD-COL1.
008810     MOVE    WS-ED-DIAS      TO      LD-COL2.
008820     PERFORM 2910-00-GRAVA-DET.
008830
008840     MOVE    SPACES          TO      WS-LINHA-DET.
008850     MOVE    WS-MAIOR-DIAS   TO      WS-ED-DIAS.
008860     MOVE    '   OLDEST (DAYS):' TO  LD-COL1.
008870     MOVE    WS-ED-DIAS      TO      LD-COL2.
008880     MOVE    WS-MENOR-DIAS   TO      WS-ED-DIAS.
008890     MOVE    'NEWEST (DAYS):' TO     LD-COL3.
008900     MOVE    WS-ED-DIAS      TO      LD-COL4.
008910     PERFORM 2910-00-GRAVA-DET.
008920*
008930 2400-99-EXIT.
008940     EXIT.
008950*
008960*****************************************************************
008970 2500-00-IMPRIME-DISTANCIA   SECTION.
008980*****************************************************************
008990*
009000     MOVE    SPACES          TO      WS-LINHA-DET.
009010     MOVE    'DISTANCE TO CLOSURE:' TO LD-COL1.
009020     PERFORM 2910-00-GRAVA-DET.
009030
009040     MOVE    SPACES          TO      WS-LINHA-DET.
009050     MOVE    WS-MEDIA-DIST-ABS TO    WS-ED-MONEY-U.
009060     MOVE    WS-MEDIA-DIST-PCT TO    WS-ED-PCT.
009070     MOVE    '   AVERAGE:'   TO      LD-COL1.
009080     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
009090     MOVE    '('             TO      LD-COL3.
009100     MOVE    WS-ED-PCT       TO      LD-COL4.
009110     MOVE    '%)'            TO      LD-COL5.
009120     PERFORM 2910-00-GRAVA-DET.
009130
009140     MOVE    SPACES          TO      WS-LINHA-DET.
009150     MOVE    WS-MEDIANA-DIST-ABS TO  WS-ED-MONEY-U.
009160     MOVE    '   MEDIAN:'    TO      LD-COL1.
009170     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
009180     PERFORM 2910-00-GRAVA-DET.
009190
009200     MOVE    SPACES          TO      WS-LINHA-DET.
009210     MOVE    WS-MENOR-DIST-ABS TO    WS-ED-MONEY-U.
009220     MOVE    '   CLOSEST:'   TO      LD-COL1.
009230     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
009240     PERFORM 2910-00-GRAVA-DET.
009250
009260     MOVE    SPACES          TO      WS-LINHA-DET.
009270     MOVE    WS-MAIOR-DIST-ABS TO    WS-ED-MONEY-U.
009280     MOVE    '   FARTHEST:'  TO      LD-COL1.
009290     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
009300     PERFORM 2910-00-GRAVA-DET.
009310*
009320 2500-99-EXIT.
009330     EXIT.
009340*
009350*****************************************************************
009360 2600-00-IMPRIME-DETALHE     SECTION.
009370*****************************************************************
009380*
009390     MOVE    SPACES          TO      WS-LINHA-DET.
009400     MOVE    'DETAIL (SORTED BY GAP SIZE, DESCENDING):'
009410                             TO      LD-COL1.
009420     PERFORM 2910-00-GRAVA-DET.
009430
009440     PERFORM 2610-00-IMPRIME-LINHA-DET
009450             VARYING WS-OI FROM 1 BY 1
009460             UNTIL   WS-OI GREATER WS-QTD-NFECH.
009470*
009480 2600-99-EXIT.
009490     EXIT.
009500*
009510*****************************************************************
009520 2610-00-IMPRIME-LINHA-DET   SECTION.
009530*****************************************************************
009540*
009550     MOVE    TB-ORDEM (WS-OI)        TO      WS-IX-NFECH.
009560     MOVE    TN-PONTEIRO (WS-IX-NFECH) TO    WS-IX-GAP.
009570
009580     MOVE    SPACES          TO      WS-LINHA-DETALHE.
009590     MOVE    WS-OI           TO      LT-SEQ.
009600     STRING  TG-START-ANO (WS-IX-GAP) '-'
009610             TG-START-MES (WS-IX-GAP) '-'
009620             TG-START-DIA (WS-IX-GAP)
009630             DELIMITED BY SIZE INTO LT-DATA.
009640
009650     IF      TG-DIR-ALTA     (WS-IX-GAP)
009660             MOVE    'UP'    TO      LT-DIRECAO
009670     ELSE
009680             MOVE    'DOWN'  TO      LT-DIRECAO
009690     END-IF.
009700
009710     MOVE    TG-SIZE     (WS-IX-GAP) TO LT-GAP-SIZE.
009720     MOVE    TG-SIZE-PCT (WS-IX-GAP) TO LT-GAP-PCT.
009730     MOVE    TN-DIAS-GAP (WS-IX-NFECH) TO LT-DIAS-AGO.
009740
009750     IF      TG-DIR-ALTA     (WS-IX-GAP)
009760             COMPUTE LT-DISTANCIA =
009770                 WS-ULT-FECHAMENTO - TG-CLOSE-PRC (WS-IX-GAP)
009780     ELSE
009790             COMPUTE LT-DISTANCIA =
009800                 TG-CLOSE-PRC (WS-IX-GAP) - WS-ULT-FECHAMENTO
009810     END-IF.
009820
009830     MOVE    TN-DISTANCIA-PCT (WS-IX-NFECH) TO LT-DIST-PCT.
009840
009850     WRITE   REG-RPT         FROM    WS-LINHA-DETALHE.
009860
009870     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
009880     MOVE    004             TO      WS-PTO-ERRO.
009890     PERFORM 0400-00-TESTA-FS-REPORT.
009900*
009910 2610-99-EXIT.
009920     EXIT.
009930*
009940*****************************************************************
009950 2900-00-TODOS-FECHADOS      SECTION.
009960*****************************************************************
009970*
009980     MOVE    ALL '='         TO      LB-TRACO-R.
009990     PERFORM 2920-00-GRAVA-BANNER.
010000
010010     MOVE    SPACES          TO      WS-LINHA-DET.
010020     MOVE    'UNCLOSED CME GAPS REPORT' TO LD-COL1.
010030     PERFORM 2910-00-GRAVA-DET.
010040
010050     MOVE    ALL '='         TO      LB-TRACO-R.
010060     PERFORM 2920-00-GRAVA-BANNER.
010070
010080     MOVE    SPACES          TO      WS-LINHA-DET.
010090     MOVE    'ALL CME GAPS HAVE BEEN CLOSED!' TO LD-COL1.
010100     PERFORM 2910-00-GRAVA-DET.
010110
010120     MOVE    ALL '='         TO      LB-TRACO-R.
010130     PERFORM 2920-00-GRAVA-BANNER.
010140*
010150 2900-99-EXIT.
010160     EXIT.
010170*
010180*****************************************************************
010190 2910-00-GRAVA-DET           SECTION.
010200*****************************************************************
010210*
010220     WRITE   REG-RPT         FROM    WS-LINHA-DET.
010230
010240     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
010250     MOVE    004             TO      WS-PTO-ERRO.
010260     PERFORM 0400-00-TESTA-FS-REPORT.
010265     ADD     1               TO      WS-LINHAS.
010270*
010280 2910-99-EXIT.
010290     EXIT.
010300*
010310*****************************************************************
010320 2920-00-GRAVA-BANNER        SECTION.
010330*****************************************************************
010340*
010350     WRITE   REG-RPT         FROM    WS-LINHA-BANNER.
010360
010370     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
010380     MOVE    004             TO      WS-PTO-ERRO.
010390     PERFORM 0400-00-TESTA-FS-REPORT.
010395     ADD     1               TO      WS-LINHAS.
010400*
010410 2920-99-EXIT.
010420     EXIT.
010430*
010440*****************************************************************
010450 3000-00-PROCED-FINAIS       SECTION.
010460*****************************************************************
010470*
010480     CLOSE   CANDLES
010490             GAPS-OUT
010500             REPORT.
010510
010520     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
010530     MOVE    005             TO      WS-PTO-ERRO.
010540     PERFORM 0200-00-TESTA-FILE-STATUS.
010550*
010560 3000-99-EXIT.
010570     EXIT.
010580*
010590*****************************************************************
010600 0999-00-ABEND-ARQ           SECTION.
010610*****************************************************************
010620*
010630     MOVE    12              TO      RETURN-CODE.
010640
010650     DISPLAY '******************* SAGPB030 ******************'.
010660     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
010670     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
010680     WS-DDNAME-ARQ ' *'.
010690     DISPLAY '*  FILE STATUS..: ' WS-FS-ARQ '  PONTO..: '
010700     WS-PTO-ERRO '  *'.
010710     DISPLAY '******************* SAGPB030 ******************'.
010720
010730     GOBACK.
010740*
010750 0999-99-EXIT.
010760     EXIT.
010770*
010780*****************************************************************
010790*                   FIM DO PROGRAMA - SAGPB030                  *
010800*****************************************************************
