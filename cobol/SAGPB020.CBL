000010*****************************************************************
000020 IDENTIFICATION              DIVISION.
000030*****************************************************************
000040*
000050 PROGRAM-ID.                 SAGPB020.
000060 AUTHOR.                     R J KOWALSKI
000070 INSTALLATION.               CENTRAL DATA PROCESSING
000080 DATE-WRITTEN.               22/03/1987.
000090 DATE-COMPILED.
000100 SECURITY.                   NONE.
000110*
000120*****************************************************************
000130* SISTEMA......: SAGAP - ANALISE DE GAPS DE MERCADO CME         *
000140*****************************************************************
000150* ANALISTA.....: R J KOWALSKI                                   *
000160* LINGUAGEM....: COBOL/BATCH                                    *
000170* PROGRAMADOR..: R J KOWALSKI                                   *
000180* DATA.........: 22/03/1987                                     *
000190*****************************************************************
000200* OBJETIVO.....: LER  O  ARQUIVO  GAPS-OUT  GERADO  PELO  SAGPB *
000210*                010  E  EMITIR  O  RELATORIO  CME  GAP  STATI *
000220*                STICS,  COM  TOTAIS,  MEDIA/MEDIANA/DESVIO  PA*
000230*                DRAO DO TAMANHO DO GAP, MAIOR E MENOR GAP, ES-*
000240*                TATISTICA  DE  TEMPO  DE  FECHAMENTO,  QUEBRA *
000250*                POR  SENTIDO  (ALTA/BAIXA)  E  PERCENTUAL  DE *
000260*                GAPS FECHADOS DENTRO DE UMA SEMANA.            *
000270*****************************************************************
000280*
000290*****************************************************************
000300* HISTORICO DE ALTERACOES                                       *
000310*****************************************************************
000320* DATA       ANALISTA  CHAMADO     DESCRICAO                    *
000330*---------- ---------- ----------- ----------------------------*
000340* 22/03/1987 RJK        INICIAL     PROGRAMA ORIGINAL.           *RJK87001
000350* 14/07/1988 RJK        CR-0142      INCLUSAO DO DESVIO PADRAO   *RJK88002
000360*                                    AMOSTRAL (ROTINA DE RAIZ    *RJK88002
000370*                                    QUADRADA POR NEWTON-RAPHSON* RJK88002
000380*                                    PARAGRAFO 1800).           * RJK88002
000390* 09/12/1990 MLP        CR-0296      INCLUSAO DA MEDIANA (ORDE-  *MLP90003
000400*                                    NACAO DA TABELA DE TAMANHOS* MLP90003
000410*                                    POR INSERCAO - PAR. 1500). * MLP90003
000420* 02/05/1992 MLP        CR-0340      QUEBRA POR SENTIDO (ALTA/   *MLP92004
000430*                                    BAIXA) COM TAXA DE FECHA-   *MLP92004
000440*                                    MENTO E MEDIA COM SINAL.    *MLP92004
000450* 18/11/1994 DWF        CR-0421      ESTATISTICA DE GAPS FECHA-  *DWF94005
000460*                                    DOS DENTRO DE UMA SEMANA.   *DWF94005
000470* 30/09/1998 CMP        Y2K-0027     REVISAO Y2K - CAMPOS DE ANO *CMP98006
000480*                                    JA ERAM 9(004) COMPLETO;    *CMP98006
000490*                                    CERTIFICADO SEM IMPACTO.    *CMP98006
000500* 06/02/2001 CMP        CR-0519      TABELAS AMPLIADAS PARA 3000 *CMP01007
000510*                                    GAPS (HISTORICO MAIOR).     *CMP01007
000520*****************************************************************
000530*
000540*****************************************************************
000550 ENVIRONMENT                 DIVISION.
000560*****************************************************************
000570 CONFIGURATION               SECTION.
000580*****************************************************************
000590 SPECIAL-NAMES.
000600     C01             IS      TOP-OF-FORM.
000610*****************************************************************
000620 INPUT-OUTPUT                SECTION.
000630*****************************************************************
000640 FILE-CONTROL.
000650*****************************************************************
000660*
000670     SELECT  GAPS-OUT ASSIGN  TO  UT-S-GAPSOUT
000680             FILE     STATUS  IS  WS-FS-GAPS-OUT.
000690*
000700     SELECT  REPORT   ASSIGN  TO  UT-S-REPORT
000710             FILE     STATUS  IS  WS-FS-REPORT.
000720*
000730*****************************************************************
000740 DATA                        DIVISION.
000750*****************************************************************
000760 FILE                        SECTION.
000770*****************************************************************
000780*
000790 FD  GAPS-OUT
000800     RECORDING  MODE      IS  F
000810     LABEL      RECORD    IS  STANDARD
000820     BLOCK      CONTAINS  0   RECORDS.
000830*
000840 01      REG-GAP             PIC     X(100).
000850*
000860 FD  REPORT
000870     RECORDING  MODE      IS  F
000880     LABEL      RECORD    IS  STANDARD
000890     BLOCK      CONTAINS  0   RECORDS.
000900*
000910 01      REG-RPT             PIC     X(132).
000920*
000930*****************************************************************
000940 WORKING-STORAGE             SECTION.
000950*****************************************************************
000960*
000970 01      WS-FS-GAPS-OUT      PIC     9(002) VALUE ZEROS.
000980 01      WS-FS-REPORT        PIC     9(002) VALUE ZEROS.
000990*
001000 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
001010 01      WS-DDNAME-ARQ       PIC     X(010) VALUE SPACES.
001020 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
001030 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
001031*
001032 77      WS-LINHAS           PIC     9(005) COMP VALUE ZERO.
001040*
001050*****************************************************************
001060*        TABELA DE GAPS CARREGADA EM MEMORIA                    *
001070*****************************************************************
001080*
001090 01      WS-QTD-GAP          PIC     9(005) COMP VALUE ZERO.
001100 01      WS-IX-GAP           PIC     9(005) COMP VALUE ZERO.
001110*
001120 01      TAB-GAPS.
001130   03    TB-GAP              OCCURS  3000 TIMES.
001140     05  TG-START-DATE       PIC     9(008).
001150     05  TG-CLOSE-PRC        PIC     S9(007)V9(002).
001160     05  TG-OPEN-PRC         PIC     S9(007)V9(002).
001170     05  TG-SIZE             PIC     S9(007)V9(002).
001180     05  TG-SIZE-PCT         PIC     S9(003)V9(004).
001190     05  TG-DIRECTION        PIC     X(004).
001200       88 TG-DIR-ALTA                VALUE 'UP  '.
001210       88 TG-DIR-BAIXA               VALUE 'DOWN'.
001220     05  TG-IS-CLOSED        PIC     X(001).
001230       88 TG-FECHADO                 VALUE 'Y'.
001240     05  TG-HORAS-FECH       PIC     9(005)V9(001).
001250     05  TG-DIAS-FECH        PIC     9(004)V9(002).
001251     05  FILLER              PIC     X(004).
001260*
001270*****************************************************************
001280*        TABELAS ORDENADAS (MEDIANA) - ORDENACAO POR INSERCAO    *
001290*****************************************************************
001300*
001310 01      TAB-ABS.
001320   03    TB-ABS              OCCURS  3000 TIMES
001330                              PIC     S9(007)V9(002).
001340 01      TAB-HORAS.
001350   03    TB-HORAS            OCCURS  3000 TIMES
001360                              PIC     9(005)V9(001).
001370 01      TAB-DIAS.
001380   03    TB-DIAS             OCCURS  3000 TIMES
001390                              PIC     9(004)V9(002).
001400*
001410 01      WS-QTD-FECH         PIC     9(005) COMP VALUE ZERO.
001420 01      WS-OI               PIC     9(005) COMP VALUE ZERO.
001430 01      WS-OJ                PIC    9(005) COMP VALUE ZERO.
001440 01      WS-OJ1              PIC     9(005) COMP VALUE ZERO.
001450 01      WS-OJ2              PIC     9(005) COMP VALUE ZERO.
001460 01      WS-OC-CHAVE-ABS     PIC     S9(007)V9(002) VALUE ZERO.
001470 01      WS-OC-CHAVE-HOR     PIC     9(005)V9(001)  VALUE ZERO.
001480 01      WS-OC-CHAVE-DIA     PIC     9(004)V9(002)  VALUE ZERO.
001490*
001500*****************************************************************
001510*        ACUMULADORES DA ESTATISTICA                             *
001520*****************************************************************
001530*
001540 01      WS-QTD-ABERTO       PIC     9(005) COMP VALUE ZERO.
001550 01      WS-QTD-UP           PIC     9(005) COMP VALUE ZERO.
001560 01      WS-QTD-DOWN         PIC     9(005) COMP VALUE ZERO.
001570 01      WS-QTD-UP-FECH      PIC     9(005) COMP VALUE ZERO.
001580 01      WS-QTD-DOWN-FECH    PIC     9(005) COMP VALUE ZERO.
001590 01      WS-QTD-1SEM         PIC     9(005) COMP VALUE ZERO.
001600*
001610 01      WS-SOMA-ABS         PIC     S9(009)V9(004) VALUE ZERO.
001620 01      WS-SOMA-PCT-ABS     PIC     S9(007)V9(004) VALUE ZERO.
001630 01      WS-SOMA-UP          PIC     S9(009)V9(004) VALUE ZERO.
001640 01      WS-SOMA-DOWN        PIC     S9(009)V9(004) VALUE ZERO.
001650 01      WS-SOMA-HORAS       PIC     S9(009)V9(004) VALUE ZERO.
001660 01      WS-SOMA-DIAS        PIC     S9(009)V9(004) VALUE ZERO.
001670 01      WS-SOMA-QUAD        PIC     S9(013)V9(006) VALUE ZERO.
001680 01      WS-DIF              PIC     S9(009)V9(004) VALUE ZERO.
001690*
001700 01      WS-TAM-ABS          PIC     S9(007)V9(002) VALUE ZERO.
001710 01      WS-PCT-ABS          PIC     S9(003)V9(004) VALUE ZERO.
001720*
001730 01      WS-MAIOR-ABS        PIC     S9(007)V9(002) VALUE ZERO.
001740 01      WS-MAIOR-SIZE       PIC     S9(007)V9(002) VALUE ZERO.
001750 01      WS-MAIOR-PCT        PIC     S9(003)V9(004) VALUE ZERO.
001760 01      WS-MAIOR-DIR        PIC     X(004)         VALUE SPACES.
001770 01      WS-MAIOR-DATA       PIC     9(008)         VALUE ZERO.
001780 01      WS-MAIOR-FECHADO    PIC     X(001)         VALUE SPACE.
001790*
001800 01      WS-MENOR-ABS        PIC     S9(007)V9(002) VALUE 9999999.
001810 01      WS-MENOR-SIZE       PIC     S9(007)V9(002) VALUE ZERO.
001820 01      WS-MENOR-PCT        PIC     S9(003)V9(004) VALUE ZERO.
001830 01      WS-MENOR-DIR        PIC     X(004)         VALUE SPACES.
001840 01      WS-MENOR-DATA       PIC     9(008)         VALUE ZERO.
001850 01      WS-MENOR-FECHADO    PIC     X(001)         VALUE SPACE.
001860*
001870 01      WS-MIN-HORAS        PIC     9(005)V9(001)  VALUE 99999.9.
001880 01      WS-MAX-HORAS        PIC     9(005)V9(001)  VALUE ZERO.
001890*
001900 01      WS-SW-DESVPAD       PIC     X(001)         VALUE 'N'.
001910         88 WS-TEM-DESVPAD          VALUE 'S'.
001920*
001930 01      WS-MEDIA-ABS        PIC     S9(007)V9(004) VALUE ZERO.
001940 01      WS-MEDIANA-ABS      PIC     S9(007)V9(004) VALUE ZERO.
001950 01      WS-VARIANCIA        PIC     S9(009)V9(006) VALUE ZERO.
001960 01      WS-DESVPAD-ABS      PIC     S9(007)V9(004) VALUE ZERO.
001970 01      WS-MEDIA-PCT-ABS    PIC     S9(003)V9(004) VALUE ZERO.
001980*
001990 01      WS-MEDIA-HORAS      PIC     9(005)V9(004)  VALUE ZERO.
002000 01      WS-MEDIANA-HORAS    PIC     9(005)V9(004)  VALUE ZERO.
002010 01      WS-MEDIA-DIAS       PIC     9(004)V9(004)  VALUE ZERO.
002020 01      WS-MEDIANA-DIAS     PIC     9(004)V9(004)  VALUE ZERO.
002030*
002040 01      WS-TAXA-FECH        PIC     S9(003)V9(002) VALUE ZERO.
002050 01      WS-TAXA-UP          PIC     S9(003)V9(002) VALUE ZERO.
002060 01      WS-TAXA-DOWN        PIC     S9(003)V9(002) VALUE ZERO.
002070 01      WS-MEDIA-UP         PIC     S9(007)V9(004) VALUE ZERO.
002080 01      WS-MEDIA-DOWN       PIC     S9(007)V9(004) VALUE ZERO.
002090 01      WS-PCT-1SEM-TODOS   PIC     S9(003)V9(002) VALUE ZERO.
002100 01      WS-PCT-1SEM-FECH    PIC     S9(003)V9(002) VALUE ZERO.
002110*
002120 01      WS-MED-Q            PIC     9(005) COMP VALUE ZERO.
002130 01      WS-MED-R            PIC     9(005) COMP VALUE ZERO.
002140 01      WS-MED-IDX          PIC     9(005) COMP VALUE ZERO.
002150*
002160*****************************************************************
002170*    ROTINA DE RAIZ QUADRADA (NEWTON-RAPHSON) - SEM FUNCTION     *
002180*****************************************************************
002190*
002200 01      WS-RAIZ-X           PIC     S9(009)V9(006) VALUE ZERO.
002210 01      WS-RAIZ-R           PIC     S9(009)V9(006) VALUE ZERO.
002220 01      WS-RAIZ-I           PIC     9(002)  COMP   VALUE ZERO.
002230*
002240*****************************************************************
002250*        LINHAS DE IMPRESSAO DO RELATORIO                        *
002260*****************************************************************
002270*
002280 01      WS-LINHA-BANNER.
002290   03    LB-TRACO            PIC     X(060) VALUE SPACES.
002300   03    FILLER              REDEFINES       LB-TRACO.
002310     05  LB-TRACO-R          PIC     X(060).
002320   03    FILLER              PIC     X(072) VALUE SPACES.
002330*
002340 01      WS-LINHA-DET.
002350   03    LD-COL1             PIC     X(044) VALUE SPACES.
002360   03    LD-COL2             PIC     X(016) VALUE SPACES.
002370   03    LD-COL3             PIC     X(012) VALUE SPACES.
002380   03    LD-COL4             PIC     X(016) VALUE SPACES.
002390   03    LD-COL5             PIC     X(012) VALUE SPACES.
002400   03    LD-COL6             PIC     X(016) VALUE SPACES.
002410   03    FILLER              REDEFINES       LD-COL6.
002420     05  LD-COL6-R           PIC     X(016).
002430   03    FILLER              PIC     X(016) VALUE SPACES.
002440*
002450 01      WS-ED-MONEY         PIC -$ZZZ,ZZZ,ZZ9.99.
002460 01      WS-ED-MONEY-U       PIC  $ZZZ,ZZZ,ZZ9.99.
002470 01      WS-ED-PCT           PIC -ZZ9.99.
002480 01      WS-ED-CONT          PIC ZZZ,ZZ9.
002490 01      WS-ED-HORAS         PIC ZZZ,ZZ9.9.
002500 01      WS-ED-DIAS          PIC ZZZ9.99.
002510 01      WS-ED-TAXA          PIC -ZZ9.99.
002520 01      WS-ED-DATA          PIC 9999/99/99.
002530*
002540*****************************************************************
002550*   BOOK DO ARQUIVO GAPS-OUT (REG-GAPR) - USADO NA LEITURA       *
002560*****************************************************************
002570*
002580     COPY    COBO2002.
002590*
002600*****************************************************************
002610 LINKAGE                     SECTION.
002620*****************************************************************
002630 PROCEDURE                   DIVISION.
002640*****************************************************************
002650*
002660     PERFORM 0100-00-PROCED-INICIAIS.
002670
002680     IF      WS-QTD-GAP      EQUAL   ZERO
002690             PERFORM         2900-00-SEM-GAPS
002700     ELSE
002710             PERFORM         1000-00-PROCED-PRINCIPAIS
002720             PERFORM         2000-00-IMPRIME-RELATORIO
002730     END-IF.
002740
002750     PERFORM 3000-00-PROCED-FINAIS.
002760
002770     GOBACK.
002780*
002790*****************************************************************
002800 0100-00-PROCED-INICIAIS     SECTION.
002810*****************************************************************
002820*
002830     OPEN    INPUT   GAPS-OUT
002840             OUTPUT  REPORT.
002850
002860     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
002870     MOVE    001             TO      WS-PTO-ERRO.
002880     PERFORM 0200-00-TESTA-FILE-STATUS.
002890
002900     PERFORM 0500-00-CARGA-GAPS.
002910*
002920 0100-99-EXIT.
002930     EXIT.
002940*
002950*****************************************************************
002960 0200-00-TESTA-FILE-STATUS   SECTION.
002970*****************************************************************
002980*
002990     PERFORM 0300-00-TESTA-FS-GAPS-OUT.
003000     PERFORM 0400-00-TESTA-FS-REPORT.
003010*
003020 0200-99-EXIT.
003030     EXIT.
003040*
003050*****************************************************************
003060 0300-00-TESTA-FS-GAPS-OUT   SECTION.
003070*****************************************************************
003080*
003090     IF      WS-FS-GAPS-OUT  NOT EQUAL 00 AND 10
003100             MOVE    'GAPS-OUT'      TO      WS-DDNAME-ARQ
003110             MOVE    WS-FS-GAPS-OUT  TO      WS-FS-ARQ
003120             PERFORM 0999-00-ABEND-ARQ
003130     END-IF.
003140*
003150 0300-99-EXIT.
003160     EXIT.
003170*
003180*****************************************************************
003190 0400-00-TESTA-FS-REPORT     SECTION.
003200*****************************************************************
003210*
003220     IF      WS-FS-REPORT    NOT EQUAL 00
003230             MOVE    'REPORT'        TO      WS-DDNAME-ARQ
003240             MOVE    WS-FS-REPORT    TO      WS-FS-ARQ
003250             PERFORM 0999-00-ABEND-ARQ
003260     END-IF.
003270*
003280 0400-99-EXIT.
003290     EXIT.
003300*
003310*****************************************************************
003320 0500-00-CARGA-GAPS          SECTION.
003330*****************************************************************
003340*
003350     PERFORM 0510-00-LEITURA-GAPS.
003360
003370     PERFORM 0520-00-ARMAZENA-GAP
003380             UNTIL   WS-FS-GAPS-OUT EQUAL 10.
003390*
003400 0500-99-EXIT.
003410     EXIT.
003420*
003430*****************************************************************
003440 0510-00-LEITURA-GAPS        SECTION.
003450*****************************************************************
003460*
003470     READ    GAPS-OUT        INTO    REG-GAPR.
003480
003490     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
003500     MOVE    002             TO      WS-PTO-ERRO.
003510     PERFORM 0300-00-TESTA-FS-GAPS-OUT.
003520*
003530 0510-99-EXIT.
003540     EXIT.
003550*
003560*****************************************************************
003570 0520-00-ARMAZENA-GAP        SECTION.
003580*****************************************************************
003590*
003600     IF      WS-QTD-GAP      LESS    3000
003610             ADD     1               TO      WS-QTD-GAP
003620             MOVE    GAPR-START-DATE TO  TG-START-DATE (WS-QTD-GAP)
003630             MOVE    GAPR-CLOSE-PRC  TO  TG-CLOSE-PRC  (WS-QTD-GAP)
003640             MOVE    GAPR-OPEN-PRC   TO  TG-OPEN-PRC   (WS-QTD-GAP)
003650             MOVE    GAPR-SIZE       TO  TG-SIZE       (WS-QTD-GAP)
003660             MOVE    GAPR-SIZE-PCT   TO  TG-SIZE-PCT   (WS-QTD-GAP)
003670             MOVE    GAPR-DIRECTION  TO  TG-DIRECTION  (WS-QTD-GAP)
003680             MOVE    GAPR-IS-CLOSED  TO  TG-IS-CLOSED  (WS-QTD-GAP)
003690             MOVE    GAPR-HORAS-FECH TO  TG-HORAS-FECH (WS-QTD-GAP)
003700             MOVE    GAPR-DIAS-FECH  TO  TG-DIAS-FECH  (WS-QTD-GAP)
003710     END-IF.
003720
003730     PERFORM 0510-00-LEITURA-GAPS.
003740*
003750 0520-99-EXIT.
003760     EXIT.
003770*
003780*****************************************************************
003790 1000-00-PROCED-PRINCIPAIS   SECTION.
003800*****************************************************************
003810*
003820     PERFORM 1100-00-ACUMULA-GAP
003830             VARYING WS-IX-GAP FROM 1 BY 1
003840             UNTIL   WS-IX-GAP GREATER WS-QTD-GAP.
003850
003860     PERFORM 1500-00-ORDENA-ABS.
003870
003880     IF      WS-QTD-FECH     GREATER 1
003890             PERFORM 1520-00-ORDENA-HORAS
003900             PERFORM 1540-00-ORDENA-DIAS
003910     END-IF.
003920
003930     PERFORM 1600-00-CALCULA-MEDIAS.
003940
003950     IF      WS-QTD-GAP      GREATER 1
003960             PERFORM 1700-00-CALCULA-DESVPAD
003970     END-IF.
003980*
003990 1000-99-EXIT.
004000     EXIT.
004010*
004020*****************************************************************
004030 1100-00-ACUMULA-GAP         SECTION.
004040*****************************************************************
004050*
004060     COMPUTE WS-TAM-ABS = TG-SIZE (WS-IX-GAP).
004070
004080     IF      WS-TAM-ABS      LESS    ZERO
004090             COMPUTE WS-TAM-ABS = WS-TAM-ABS * -1
004100     END-IF.
004110
004120     MOVE    TG-SIZE-PCT (WS-IX-GAP) TO WS-PCT-ABS.
004130
004140     IF      WS-PCT-ABS      LESS    ZERO
004150             COMPUTE WS-PCT-ABS = WS-PCT-ABS * -1
004160     END-IF.
004170
004180     MOVE    WS-TAM-ABS      TO      TB-ABS (WS-IX-GAP).
004190     COMPUTE WS-SOMA-ABS     = WS-SOMA-ABS + WS-TAM-ABS.
004200     COMPUTE WS-SOMA-PCT-ABS = WS-SOMA-PCT-ABS + WS-PCT-ABS.
004210
004220     PERFORM 1110-00-TESTA-MAIOR-MENOR.
004230
004240     IF      TG-DIR-ALTA     (WS-IX-GAP)
004250             ADD     1       TO      WS-QTD-UP
004260             COMPUTE WS-SOMA-UP = WS-SOMA-UP + TG-SIZE (WS-IX-GAP)
004270             IF      TG-FECHADO (WS-IX-GAP)
004280                     ADD     1       TO      WS-QTD-UP-FECH
004290             END-IF
004300     ELSE
004310             ADD     1       TO      WS-QTD-DOWN
004320             COMPUTE WS-SOMA-DOWN =
004330                     WS-SOMA-DOWN + TG-SIZE (WS-IX-GAP)
004340             IF      TG-FECHADO (WS-IX-GAP)
004350                     ADD     1       TO      WS-QTD-DOWN-FECH
004360             END-IF
004370     END-IF.
004380
004390     IF      TG-FECHADO      (WS-IX-GAP)
004400             ADD     1       TO      WS-QTD-FECH
004410             MOVE    TG-HORAS-FECH (WS-IX-GAP) TO
004420                             TB-HORAS (WS-QTD-FECH)
004430             MOVE    TG-DIAS-FECH  (WS-IX-GAP) TO
004440                             TB-DIAS  (WS-QTD-FECH)
004450             COMPUTE WS-SOMA-HORAS =
004460                     WS-SOMA-HORAS + TG-HORAS-FECH (WS-IX-GAP)
004470             COMPUTE WS-SOMA-DIAS  =
004480                     WS-SOMA-DIAS  + TG-DIAS-FECH  (WS-IX-GAP)
004490             IF      TG-HORAS-FECH (WS-IX-GAP) LESS WS-MIN-HORAS
004500                     MOVE TG-HORAS-FECH (WS-IX-GAP) TO WS-MIN-HORAS
004510             END-IF
004520             IF      TG-HORAS-FECH (WS-IX-GAP) GREATER WS-MAX-HORAS
004530                     MOVE TG-HORAS-FECH (WS-IX-GAP) TO WS-MAX-HORAS
004540             END-IF
004550             IF      TG-DIAS-FECH  (WS-IX-GAP) NOT GREATER 7
004560                     ADD     1       TO      WS-QTD-1SEM
004570             END-IF
004580     ELSE
004590             ADD     1       TO      WS-QTD-ABERTO
004600     END-IF.
004610*
004620 1100-99-EXIT.
004630     EXIT.
004640*
004650*****************************************************************
004660 1110-00-TESTA-MAIOR-MENOR   SECTION.
004670*****************************************************************
004680*
004690     IF      WS-IX-GAP       EQUAL   1
004700             MOVE    WS-TAM-ABS          TO      WS-MAIOR-ABS
004710             MOVE    TG-SIZE   (WS-IX-GAP) TO     WS-MAIOR-SIZE
004720             MOVE    TG-SIZE-PCT (WS-IX-GAP) TO   WS-MAIOR-PCT
004730             MOVE    TG-DIRECTION (WS-IX-GAP) TO  WS-MAIOR-DIR
004740             MOVE    TG-START-DATE (WS-IX-GAP) TO WS-MAIOR-DATA
004750             MOVE    TG-IS-CLOSED (WS-IX-GAP) TO  WS-MAIOR-FECHADO
004760             MOVE    WS-TAM-ABS          TO      WS-MENOR-ABS
004770             MOVE    TG-SIZE   (WS-IX-GAP) TO     WS-MENOR-SIZE
004780             MOVE    TG-SIZE-PCT (WS-IX-GAP) TO   WS-MENOR-PCT
004790             MOVE    TG-DIRECTION (WS-IX-GAP) TO  WS-MENOR-DIR
004800             MOVE    TG-START-DATE (WS-IX-GAP) TO WS-MENOR-DATA
004810             MOVE    TG-IS-CLOSED (WS-IX-GAP) TO  WS-MENOR-FECHADO
004820     ELSE
004830             IF      WS-TAM-ABS  GREATER WS-MAIOR-ABS
004840                     MOVE WS-TAM-ABS TO WS-MAIOR-ABS
004850                     MOVE TG-SIZE   (WS-IX-GAP) TO WS-MAIOR-SIZE
004860                     MOVE TG-SIZE-PCT (WS-IX-GAP) TO WS-MAIOR-PCT
004870                     MOVE TG-DIRECTION (WS-IX-GAP) TO WS-MAIOR-DIR
004880                     MOVE TG-START-DATE (WS-IX-GAP) TO WS-MAIOR-DATA
004890                     MOVE TG-IS-CLOSED (WS-IX-GAP) TO
004900                                         WS-MAIOR-FECHADO
004910             END-IF
004920             IF      WS-TAM-ABS  LESS    WS-MENOR-ABS
004930                     MOVE WS-TAM-ABS TO WS-MENOR-ABS
004940                     MOVE TG-SIZE   (WS-IX-GAP) TO WS-MENOR-SIZE
004950                     MOVE TG-SIZE-PCT (WS-IX-GAP) TO WS-MENOR-PCT
004960                     MOVE TG-DIRECTION (WS-IX-GAP) TO WS-MENOR-DIR
004970                     MOVE TG-START-DATE (WS-IX-GAP) TO WS-MENOR-DATA
004980                     MOVE TG-IS-CLOSED (WS-IX-GAP) TO
004990                                         WS-MENOR-FECHADO
005000             END-IF
005010     END-IF.
005020*
005030 1110-99-EXIT.
005040     EXIT.
005050*
005060*****************************************************************
005070*   ORDENACAO POR INSERCAO - TAMANHOS ABSOLUTOS (MEDIANA)        *
005080*****************************************************************
005090 1500-00-ORDENA-ABS          SECTION.
005100*****************************************************************
005110*
005120     PERFORM 1510-00-ORDENA-ABS-INS
005130             VARYING WS-OI FROM 2 BY 1
005140             UNTIL   WS-OI GREATER WS-QTD-GAP.
005150*
005160 1500-99-EXIT.
005170     EXIT.
005180*
005190*****************************************************************
005200 1510-00-ORDENA-ABS-INS      SECTION.
005210*****************************************************************
005220*
005230     MOVE    TB-ABS (WS-OI)  TO      WS-OC-CHAVE-ABS.
005240     COMPUTE WS-OJ = WS-OI - 1.
005250
005260     PERFORM 1512-00-ORDENA-ABS-DESL
005270             UNTIL   WS-OJ LESS 1
005280                OR   TB-ABS (WS-OJ) NOT GREATER WS-OC-CHAVE-ABS.
005290
005300     COMPUTE WS-OJ2 = WS-OJ + 1.
005310     MOVE    WS-OC-CHAVE-ABS TO      TB-ABS (WS-OJ2).
005320*
005330 1510-99-EXIT.
005340     EXIT.
005350*
005360*****************************************************************
005370 1512-00-ORDENA-ABS-DESL     SECTION.
005380*****************************************************************
005390*
005400     COMPUTE WS-OJ1 = WS-OJ + 1.
005410     MOVE    TB-ABS (WS-OJ)  TO      TB-ABS (WS-OJ1).
005420     COMPUTE WS-OJ = WS-OJ - 1.
005430*
005440 1512-99-EXIT.
005450     EXIT.
005460*
005470*****************************************************************
005480*   ORDENACAO POR INSERCAO - HORAS DE FECHAMENTO (MEDIANA)       *
005490*****************************************************************
005500 1520-00-ORDENA-HORAS        SECTION.
005510*****************************************************************
005520*
005530     PERFORM 1530-00-ORDENA-HORAS-INS
005540             VARYING WS-OI FROM 2 BY 1
005550             UNTIL   WS-OI GREATER WS-QTD-FECH.
005560*
005570 1520-99-EXIT.
005580     EXIT.
005590*
005600*****************************************************************
005610 1530-00-ORDENA-HORAS-INS    SECTION.
005620*****************************************************************
005630*
005640     MOVE    TB-HORAS (WS-OI) TO     WS-OC-CHAVE-HOR.
005650     COMPUTE WS-OJ = WS-OI - 1.
005660
005670     PERFORM 1532-00-ORDENA-HORAS-DESL
005680             UNTIL   WS-OJ LESS 1
005690                OR   TB-HORAS (WS-OJ) NOT GREATER WS-OC-CHAVE-HOR.
005700
005710     COMPUTE WS-OJ2 = WS-OJ + 1.
005720     MOVE    WS-OC-CHAVE-HOR TO      TB-HORAS (WS-OJ2).
005730*
005740 1530-99-EXIT.
005750     EXIT.
005760*
005770*****************************************************************
005780 1532-00-ORDENA-HORAS-DESL   SECTION.
005790*****************************************************************
005800*
005810     COMPUTE WS-OJ1 = WS-OJ + 1.
005820     MOVE    TB-HORAS (WS-OJ) TO     TB-HORAS (WS-OJ1).
005830     COMPUTE WS-OJ = WS-OJ - 1.
005840*
005850 1532-99-EXIT.
005860     EXIT.
005870*
005880*****************************************************************
005890*   ORDENACAO POR INSERCAO - DIAS DE FECHAMENTO (MEDIANA)        *
005900*****************************************************************
005910 1540-00-ORDENA-DIAS         SECTION.
005920*****************************************************************
005930*
005940     PERFORM 1550-00-ORDENA-DIAS-INS
005950             VARYING WS-OI FROM 2 BY 1
005960             UNTIL   WS-OI GREATER WS-QTD-FECH.
005970*
005980 1540-99-EXIT.
005990     EXIT.
006000*
006010*****************************************************************
006020 1550-00-ORDENA-DIAS-INS     SECTION.
006030*****************************************************************
006040*
006050     MOVE    TB-DIAS (WS-OI) TO      WS-OC-CHAVE-DIA.
006060     COMPUTE WS-OJ = WS-OI - 1.
006070
006080     PERFORM 1552-00-ORDENA-DIAS-DESL
006090             UNTIL   WS-OJ LESS 1
006100                OR   TB-DIAS (WS-OJ) NOT GREATER WS-OC-CHAVE-DIA.
006110
006120     COMPUTE WS-OJ2 = WS-OJ + 1.
006130     MOVE    WS-OC-CHAVE-DIA TO      TB-DIAS (WS-OJ2).
006140*
006150 1550-99-EXIT.
006160     EXIT.
006170*
006180*****************************************************************
006190 1552-00-ORDENA-DIAS-DESL    SECTION.
006200*****************************************************************
006210*
006220     COMPUTE WS-OJ1 = WS-OJ + 1.
006230     MOVE    TB-DIAS (WS-OJ) TO      TB-DIAS (WS-OJ1).
006240     COMPUTE WS-OJ = WS-OJ - 1.
006250*
006260 1552-99-EXIT.
006270     EXIT.
006280*
006290*****************************************************************
006300 1600-00-CALCULA-MEDIAS      SECTION.
006310*****************************************************************
006320*
006330     COMPUTE WS-MEDIA-ABS ROUNDED = WS-SOMA-ABS / WS-QTD-GAP.
006340     COMPUTE WS-MEDIA-PCT-ABS ROUNDED =
006350             WS-SOMA-PCT-ABS / WS-QTD-GAP.
006360
006370     DIVIDE  WS-QTD-GAP BY 2 GIVING WS-MED-Q REMAINDER WS-MED-R.
006380
006390     IF      WS-MED-R        EQUAL   1
006400             COMPUTE WS-MED-IDX = WS-MED-Q + 1
006410             MOVE    TB-ABS (WS-MED-IDX) TO WS-MEDIANA-ABS
006420     ELSE
006430             COMPUTE WS-MED-IDX = WS-MED-Q + 1
006440             COMPUTE WS-MEDIANA-ABS ROUNDED =
006450                 (TB-ABS (WS-MED-Q) + TB-ABS (WS-MED-IDX)) / 2
006460     END-IF.
006470
006480     IF      WS-QTD-UP       GREATER ZERO
006490             COMPUTE WS-MEDIA-UP ROUNDED = WS-SOMA-UP / WS-QTD-UP
006500             COMPUTE WS-TAXA-UP  ROUNDED =
006510                     (WS-QTD-UP-FECH * 100) / WS-QTD-UP
006520     ELSE
006530             MOVE    ZERO    TO      WS-MEDIA-UP WS-TAXA-UP
006540     END-IF.
006550
006560     IF      WS-QTD-DOWN     GREATER ZERO
006570             COMPUTE WS-MEDIA-DOWN ROUNDED =
006580                     WS-SOMA-DOWN / WS-QTD-DOWN
006590             COMPUTE WS-TAXA-DOWN  ROUNDED =
006600                     (WS-QTD-DOWN-FECH * 100) / WS-QTD-DOWN
006610     ELSE
006620             MOVE    ZERO    TO      WS-MEDIA-DOWN WS-TAXA-DOWN
006630     END-IF.
006640
006650     COMPUTE WS-TAXA-FECH ROUNDED = (WS-QTD-FECH * 100) / WS-QTD-GAP.
006660
006670     COMPUTE WS-PCT-1SEM-TODOS ROUNDED =
006680             (WS-QTD-1SEM * 100) / WS-QTD-GAP.
006690
006700     IF      WS-QTD-FECH     GREATER ZERO
006710             COMPUTE WS-PCT-1SEM-FECH ROUNDED =
006720                     (WS-QTD-1SEM * 100) / WS-QTD-FECH
006730             COMPUTE WS-MEDIA-HORAS ROUNDED =
006740                     WS-SOMA-HORAS / WS-QTD-FECH
006750             COMPUTE WS-MEDIA-DIAS  ROUNDED =
006760                     WS-SOMA-DIAS  / WS-QTD-FECH
006770
006780             DIVIDE  WS-QTD-FECH BY 2
006790                     GIVING WS-MED-Q REMAINDER WS-MED-R
006800
006810             IF      WS-MED-R EQUAL 1
006820                     COMPUTE WS-MED-IDX = WS-MED-Q + 1
006830                     MOVE TB-HORAS (WS-MED-IDX) TO WS-MEDIANA-HORAS
006840                     MOVE TB-DIAS  (WS-MED-IDX) TO WS-MEDIANA-DIAS
006850             ELSE
006860                     COMPUTE WS-MED-IDX = WS-MED-Q + 1
006870                     COMPUTE WS-MEDIANA-HORAS ROUNDED =
006880                       (TB-HORAS (WS-MED-Q) + TB-HORAS (WS-MED-IDX))
006890                       / 2
006900                     COMPUTE WS-MEDIANA-DIAS ROUNDED =
006910                       (TB-DIAS  (WS-MED-Q) + TB-DIAS  (WS-MED-IDX))
006920                       / 2
006930             END-IF
006940     ELSE
006950             MOVE    ZERO    TO      WS-PCT-1SEM-FECH
006960     END-IF.
006970*
006980 1600-99-EXIT.
006990     EXIT.
007000*
007010*****************************************************************
007020 1700-00-CALCULA-DESVPAD     SECTION.
007030*****************************************************************
007040*
007050     MOVE    ZERO            TO      WS-SOMA-QUAD.
007060
007070     PERFORM 1710-00-SOMA-QUADRADO
007080             VARYING WS-IX-GAP FROM 1 BY 1
007090             UNTIL   WS-IX-GAP GREATER WS-QTD-GAP.
007100
007110     COMPUTE WS-VARIANCIA ROUNDED =
007120             WS-SOMA-QUAD / (WS-QTD-GAP - 1).
007130
007140     MOVE    WS-VARIANCIA    TO      WS-RAIZ-X.
007150
007160     PERFORM 1800-00-CALCULA-RAIZ.
007170
007180     MOVE    WS-RAIZ-R       TO      WS-DESVPAD-ABS.
007190     SET     WS-TEM-DESVPAD  TO      TRUE.
007200*
007210 1700-99-EXIT.
007220     EXIT.
007230*
007240*****************************************************************
007250 1710-00-SOMA-QUADRADO       SECTION.
007260*****************************************************************
007270*
007280     COMPUTE WS-DIF = TB-ABS (WS-IX-GAP) - WS-MEDIA-ABS.
007290     COMPUTE WS-SOMA-QUAD = WS-SOMA-QUAD + (WS-DIF * WS-DIF).
007300*
007310 1710-99-EXIT.
007320     EXIT.
007330*
007340*****************************************************************
007350*   RAIZ QUADRADA POR NEWTON-RAPHSON (SEM FUNCTION SQRT)         *
007360*****************************************************************
007370 1800-00-CALCULA-RAIZ        SECTION.
007380*****************************************************************
007390*
007400     IF      WS-RAIZ-X       NOT GREATER ZERO
007410             MOVE    ZERO    TO      WS-RAIZ-R
007420     ELSE
007430             COMPUTE WS-RAIZ-R = WS-RAIZ-X / 2
007440
007450             PERFORM 1810-00-CALCULA-RAIZ-ITER
007460                     VARYING WS-RAIZ-I FROM 1 BY 1
007470                     UNTIL   WS-RAIZ-I GREATER 25
007480     END-IF.
007490*
007500 1800-99-EXIT.
007510     EXIT.
007520*
007530*****************************************************************
007540 1810-00-CALCULA-RAIZ-ITER   SECTION.
007550*****************************************************************
007560*
007570     COMPUTE WS-RAIZ-R ROUNDED =
007580             (WS-RAIZ-R + (WS-RAIZ-X / WS-RAIZ-R)) / 2.
007590*
007600 1810-99-EXIT.
007610     EXIT.
007620*
007630*****************************************************************
007640 2000-00-IMPRIME-RELATORIO   SECTION.
007650*****************************************************************
007660*
007670     MOVE    ALL '='         TO      LB-TRACO-R.
007680     PERFORM 2920-00-GRAVA-BANNER.
007690
007700     MOVE    SPACES          TO      WS-LINHA-DET.
007710     MOVE    'CME GAP STATISTICS' TO LD-COL1.
007720     PERFORM 2910-00-GRAVA-DET.
007730
007740     MOVE    ALL '='         TO      LB-TRACO-R.
007750     PERFORM 2920-00-GRAVA-BANNER.
007760
007770     PERFORM 2100-00-IMPRIME-TOTAIS.
007780     PERFORM 2200-00-IMPRIME-TAMANHO.
007790     PERFORM 2300-00-IMPRIME-MAIOR-MENOR.
007800
007810     IF      WS-QTD-FECH     GREATER ZERO
007820             PERFORM 2400-00-IMPRIME-TEMPO
007830     END-IF.
007840
007850     PERFORM 2500-00-IMPRIME-SENTIDO.
007860     PERFORM 2600-00-IMPRIME-1SEMANA.
007870
007880     MOVE    ALL '='         TO      LB-TRACO-R.
007890     PERFORM 2920-00-GRAVA-BANNER.
007900*
007910 2000-99-EXIT.
007920     EXIT.
007930*
007940*****************************************************************
007950 2100-00-IMPRIME-TOTAIS      SECTION.
007960*****************************************************************
007970*
007980     MOVE    SPACES          TO      WS-LINHA-DET.
007990     MOVE    WS-QTD-GAP      TO      WS-ED-CONT.
008000     MOVE    'TOTAL GAPS DETECTED:' TO LD-COL1.
008010     MOVE    WS-ED-CONT      TO      LD-COL2.
008020     PERFORM 2910-00-GRAVA-DET.
008030
008040     MOVE    SPACES          TO      WS-LINHA-DET.
008050     MOVE    WS-QTD-FECH     TO      WS-ED-CONT.
008060     MOVE    '   CLOSED:'    TO      LD-COL1.
008070     MOVE    WS-ED-CONT      TO      LD-COL2.
008080     MOVE    WS-QTD-ABERTO   TO      WS-ED-CONT.
008090     MOVE    'OPEN:'         TO      LD-COL3.
008100     MOVE    WS-ED-CONT      TO      LD-COL4.
008110     PERFORM 2910-00-GRAVA-DET.
008120
008130     MOVE    SPACES          TO      WS-LINHA-DET.
008140     MOVE    WS-TAXA-FECH    TO      WS-ED-TAXA.
008150     MOVE    '   CLOSURE RATE:' TO   LD-COL1.
008160     MOVE    WS-ED-TAXA      TO      LD-COL2.
008170     MOVE    '%'             TO      LD-COL3.
008180     PERFORM 2910-00-GRAVA-DET.
008190*
008200 2100-99-EXIT.
008210     EXIT.
008220*
008230*****************************************************************
008240 2200-00-IMPRIME-TAMANHO     SECTION.
008250*****************************************************************
008260*
008270     MOVE    SPACES          TO      WS-LINHA-DET.
008280     MOVE    'GAP SIZE STATISTICS:' TO LD-COL1.
008290     PERFORM 2910-00-GRAVA-DET.
008300
008310     MOVE    SPACES          TO      WS-LINHA-DET.
008320     MOVE    WS-MEDIA-ABS    TO      WS-ED-MONEY-U.
008330     MOVE    WS-MEDIA-PCT-ABS TO     WS-ED-PCT.
008340     MOVE    '   AVERAGE:'   TO      LD-COL1.
008350     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008360     MOVE    '('             TO      LD-COL3.
008370     MOVE    WS-ED-PCT       TO      LD-COL4.
008380     MOVE    '%)'            TO      LD-COL5.
008390     PERFORM 2910-00-GRAVA-DET.
008400
008410     MOVE    SPACES          TO      WS-LINHA-DET.
008420     MOVE    WS-MEDIANA-ABS  TO      WS-ED-MONEY-U.
008430     MOVE    '   MEDIAN:'    TO      LD-COL1.
008440     MOVE    WS-ED-MONEY-U   TO      LD-COL2.
008450     PERFORM 2910-00-GRAVA-DET.
008460
008470     MOVE    SPACES          TO      WS-LINHA-DET.
008480     IF      WS-TEM-DESVPAD
008490             MOVE    WS-DESVPAD-ABS TO WS-ED-MONEY-U
008500             MOVE    '   STD DEV:'  TO LD-COL1
008510             MOVE    WS-ED-MONEY-U  TO LD-COL2
008520     ELSE
008530             MOVE    '   STD DEV: N/A (LESS THAN 2 GAPS)'
008540                                    TO LD-COL1
008550     END-IF.
008560     PERFORM 2910-00-GRAVA-DET.
008570*
008580 2200-99-EXIT.
008590     EXIT.
008600*
008610*****************************************************************
008620 2300-00-IMPRIME-MAIOR-MENOR SECTION.
008630*****************************************************************
008640*
008650     MOVE    SPACES          TO      WS-LINHA-DET.
008660     MOVE    WS-MAIOR-SIZE   TO      WS-ED-MONEY.
008670     MOVE    WS-MAIOR-PCT    TO      WS-ED-PCT.
008680     MOVE    WS-MAIOR-DATA   TO      WS-ED-DATA.
008690     MOVE    'LARGEST GAP - SIZE:' TO LD-COL1.
008700     MOVE    WS-ED-MONEY     TO      LD-COL2.
008710     MOVE    WS-ED-PCT       TO      LD-COL3.
008720     PERFORM 2910-00-GRAVA-DET.
008730
008740     MOVE    SPACES          TO      WS-LINHA-DET.
008750     MOVE    '   DIRECTION:'  TO     LD-COL1.
008760     MOVE    WS-MAIOR-DIR     TO     LD-COL2.
008770     MOVE    '   DATE:'       TO     LD-COL3.
008780     MOVE    WS-ED-DATA       TO     LD-COL4.
008790     MOVE    '   CLOSED:'     TO     LD-COL5.
008800     MOVE    WS-MAIOR-FECHADO TO     LD-COL6-R.
008810     PERFORM 2910-00-GRAVA-DET.
008820
008830     MOVE    SPACES          TO      WS-LINHA-DET.
008840     MOVE    WS-MENOR-SIZE   TO      WS-ED-MONEY.
008850     MOVE    WS-MENOR-PCT    TO      WS-ED-PCT.
008860     MOVE    WS-MENOR-DATA   TO      WS-ED-DATA.
008870     MOVE    'SMALLEST GAP - SIZE:' TO LD-COL1.
008880     MOVE    WS-ED-MONEY     TO      LD-COL2.
008890     MOVE    WS-ED-PCT       TO      LD-COL3.
008900     PERFORM 2910-00-GRAVA-DET.
008910
008920     MOVE    SPACES          TO      WS-LINHA-DET.
008930     MOVE    '   DIRECTION:'  TO     LD-COL1.
008940     MOVE    WS-MENOR-DIR     TO     LD-COL2.
008950     MOVE    '   DATE:'       TO     LD-COL3.
008960     MOVE    WS-ED-DATA       TO     LD-COL4.
008970     MOVE    '   CLOSED:'     TO     LD-COL5.
008980     MOVE    WS-MENOR-FECHADO TO     LD-COL6-R.
008990     PERFORM 2910-00-GRAVA-DET.
009000*
009010 2300-99-EXIT.
009020     EXIT.
009030*
009040*****************************************************************
009050 2400-00-IMPRIME-TEMPO       SECTION.
009060*****************************************************************
009070*
009080     MOVE    SPACES          TO      WS-LINHA-DET.
009090     MOVE    'CLOSURE TIME STATISTICS:' TO LD-COL1.
009100     PERFORM 2910-00-GRAVA-DET.
009110
009120     MOVE    SPACES          TO      WS-LINHA-DET.
009130     MOVE    WS-MEDIA-HORAS  TO      WS-ED-HORAS.
009140     MOVE    WS-MEDIA-DIAS   TO      WS-ED-DIAS.
009150     MOVE    '   AVERAGE:'   TO      LD-COL1.
009160     MOVE    WS-ED-HORAS     TO      LD-COL2.
009170     MOVE    'HOURS ('       TO      LD-COL3.
009180     MOVE    WS-ED-DIAS      TO      LD-COL4.
009190     MOVE    'DAYS)'         TO      LD-COL5.
009200     PERFORM 2910-00-GRAVA-DET.
009210
009220     MOVE    SPACES          TO      WS-LINHA-DET.
009230     MOVE    WS-MEDIANA-HORAS TO     WS-ED-HORAS.
009240     MOVE    WS-MEDIANA-DIAS  TO     WS-ED-DIAS.
009250     MOVE    '   MEDIAN:'    TO      LD-COL1.
009260     MOVE    WS-ED-HORAS     TO      LD-COL2.
009270     MOVE    'HOURS ('       TO      LD-COL3.
009280     MOVE    WS-ED-DIAS      TO      LD-COL4.
009290     MOVE    'DAYS)'         TO      LD-COL5.
009300     PERFORM 2910-00-GRAVA-DET.
009310
009320     MOVE    SPACES          TO      WS-LINHA-DET.
009330     MOVE    WS-MIN-HORAS    TO      WS-ED-HORAS.
009340     MOVE    '   RANGE:'     TO      LD-COL1.
009350     MOVE    WS-ED-HORAS     TO      LD-COL2.
009360     MOVE    '-'             TO      LD-COL3.
009370     MOVE    WS-MAX-HORAS    TO      WS-ED-HORAS.
009380     MOVE    WS-ED-HORAS     TO      LD-COL4.
009390     MOVE    'HOURS'         TO      LD-COL5.
009400     PERFORM 2910-00-GRAVA-DET.
009410*
009420 2400-99-EXIT.
009430     EXIT.
009440*
009450*****************************************************************
009460 2500-00-IMPRIME-SENTIDO     SECTION.
009470*****************************************************************
009480*
009490     MOVE    SPACES          TO      WS-LINHA-DET.
009500     MOVE    'DIRECTION STATISTICS:' TO LD-COL1.
009510     PERFORM 2910-00-GRAVA-DET.
009520
009530     MOVE    SPACES          TO      WS-LINHA-DET.
009540     MOVE    WS-QTD-UP       TO      WS-ED-CONT.
009550     MOVE    WS-TAXA-UP      TO      WS-ED-TAXA.
009560     MOVE    '   UPWARD:'    TO      LD-COL1.
009570     MOVE    WS-ED-CONT      TO      LD-COL2.
009580     MOVE    'RATE:'         TO      LD-COL3.
009590     MOVE    WS-ED-TAXA      TO      LD-COL4.
009600     MOVE    '%'             TO      LD-COL5.
009610     PERFORM 2910-00-GRAVA-DET.
009620
009630     MOVE    SPACES          TO      WS-LINHA-DET.
009640     MOVE    WS-MEDIA-UP     TO      WS-ED-MONEY.
009650     MOVE    '   AVG UP SIZE:' TO    LD-COL1.
009660     MOVE    WS-ED-MONEY     TO      LD-COL2.
009670     PERFORM 2910-00-GRAVA-DET.
009680
009690     MOVE    SPACES          TO      WS-LINHA-DET.
009700     MOVE    WS-QTD-DOWN     TO      WS-ED-CONT.
009710     MOVE    WS-TAXA-DOWN    TO      WS-ED-TAXA.
009720     MOVE    '   DOWNWARD:'  TO      LD-COL1.
009730     MOVE    WS-ED-CONT      TO      LD-COL2.
009740     MOVE    'RATE:'         TO      LD-COL3.
009750     MOVE    WS-ED-TAXA      TO      LD-COL4.
009760     MOVE    '%'             TO      LD-COL5.
009770     PERFORM 2910-00-GRAVA-DET.
009780
009790     MOVE    SPACES          TO      WS-LINHA-DET.
009800     MOVE    WS-MEDIA-DOWN   TO      WS-ED-MONEY.
009810     MOVE    '   AVG DOWN SIZE:' TO  LD-COL1.
009820     MOVE    WS-ED-MONEY     TO      LD-COL2.
009830     PERFORM 2910-00-GRAVA-DET.
009840*
009850 2500-99-EXIT.
009860     EXIT.
009870*
009880*****************************************************************
009890 2600-00-IMPRIME-1SEMANA     SECTION.
009900*****************************************************************
009910*
009920     MOVE    SPACES          TO      WS-LINHA-DET.
009930     MOVE    WS-QTD-1SEM     TO      WS-ED-CONT.
009940     MOVE    WS-PCT-1SEM-TODOS TO    WS-ED-TAXA.
009950     MOVE    'GAPS CLOSED WITHIN ONE WEEK:' TO LD-COL1.
009960     MOVE    WS-ED-CONT      TO      LD-COL2.
009970     MOVE    '('             TO      LD-COL3.
009980     MOVE    WS-ED-TAXA      TO      LD-COL4.
009990     MOVE    '% OF ALL)'     TO      LD-COL5.
010000     PERFORM 2910-00-GRAVA-DET.
010010
010020     IF      WS-QTD-FECH     GREATER ZERO
010030             MOVE    SPACES  TO      WS-LINHA-DET
010040             MOVE    WS-PCT-1SEM-FECH TO WS-ED-TAXA
010050             MOVE    '   '   TO      LD-COL1
010060             MOVE    WS-ED-TAXA TO   LD-COL2
010070             MOVE    '% OF CLOSED GAPS' TO LD-COL3
010080             PERFORM 2910-00-GRAVA-DET
010090     END-IF.
010100*
010110 2600-99-EXIT.
010120     EXIT.
010130*
010140*****************************************************************
010150 2900-00-SEM-GAPS            SECTION.
010160*****************************************************************
010170*
010180     MOVE    SPACES          TO      WS-LINHA-DET.
010190     MOVE    'NO GAPS DETECTED' TO   LD-COL1.
010200     PERFORM 2910-00-GRAVA-DET.
010210*
010220 2900-99-EXIT.
010230     EXIT.
010240*
010250*****************************************************************
010260 2920-00-GRAVA-BANNER        SECTION.
010270*****************************************************************
010280*
010290     WRITE   REG-RPT         FROM    WS-LINHA-BANNER.
010300
010310     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
010320     MOVE    003             TO      WS-PTO-ERRO.
010330     PERFORM 0400-00-TESTA-FS-REPORT.
010335     ADD     1               TO      WS-LINHAS.
010340*
010350 2920-99-EXIT.
010360     EXIT.
010370*
010380*****************************************************************
010390 2910-00-GRAVA-DET           SECTION.
010400*****************************************************************
010410*
010420     WRITE   REG-RPT         FROM    WS-LINHA-DET.
010430
010440     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
010450     MOVE    003             TO      WS-PTO-ERRO.
010460     PERFORM 0400-00-TESTA-FS-REPORT.
010465     ADD     1               TO      WS-LINHAS.
010470*
010480 2910-99-EXIT.
010490     EXIT.
010500*
010510*****************************************************************
010520 3000-00-PROCED-FINAIS       SECTION.
010530*****************************************************************
010540*
010550     CLOSE   GAPS-OUT
010560             REPORT.
010570
010580     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
010590     MOVE    004             TO      WS-PTO-ERRO.
010600     PERFORM 0200-00-TESTA-FILE-STATUS.
010610*
010620 3000-99-EXIT.
010630     EXIT.
010640*
010650*****************************************************************
010660 0999-00-ABEND-ARQ           SECTION.
010670*****************************************************************
010680*
010690     MOVE    12              TO      RETURN-CODE.
010700
010710     DISPLAY '******************* SAGPB020 ******************'.
010720     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
010730     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
010740     WS-DDNAME-ARQ ' *'.
010750     DISPLAY '*  FILE STATUS..: ' WS-FS-ARQ '  PONTO..: '
010760     WS-PTO-ERRO '  *'.
010770     DISPLAY '******************* SAGPB020 ******************'.
010780
010790     GOBACK.
010800*
010810 0999-99-EXIT.
010820     EXIT.
010830*
010840*****************************************************************
010850*                   FIM DO PROGRAMA - SAGPB020                  *
010860*****************************************************************
