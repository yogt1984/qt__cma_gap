000010******************************************************************
000020* SISTEMA         - SAGAP - ANALISE DE GAPS DE MERCADO CME      *
000030******************************************************************
000040* BOOK DO ARQUIVO DE ENTRADA - CANDLES         - LRECL 080 BYTES*
000050******************************************************************
000060* NOME DO BOOK    - COBI2001 - CANDLE HORARIO DO ATIVO (CME)    *
000070******************************************************************
000080* REG-CANDLE      - PIC X(080)        - REG. TOTAL DO ARQUIVO   *
000090******************************************************************
000100* REG-VELA        - PIC X(080)        - NIVEL 01                *
000110* VELA-DATA       - PIC 9(008)        - DATA LOCAL   (AAAAMMDD) *
000120* VELA-HORA       - PIC 9(002)        - HORA LOCAL   (00-23)    *
000130* VELA-DIA-SEM    - PIC 9(001)        - DIA DA SEMANA(1=SEG...  *
000140*                                       7=DOM)                 *
000150* VELA-ABERTURA   - PIC S9(007)V9(002)- PRECO DE ABERTURA USD   *
000160* VELA-MAXIMA     - PIC S9(007)V9(002)- PRECO MAXIMO   NA HORA  *
000170* VELA-MINIMA     - PIC S9(007)V9(002)- PRECO MINIMO   NA HORA  *
000180* VELA-FECHAMENTO - PIC S9(007)V9(002)- PRECO DE FECHAMENTO USD *
000190* VELA-VOLUME     - PIC 9(009)V9(004) - VOLUME NEGOCIADO (N/USO)*
000200* FILLER          - PIC X(020)        - AREA LIVRE              *
000210******************************************************************
000220* O FEED QUE GERA ESTE ARQUIVO JA ENTREGA DATA/HORA NO FUSO     *
000230* LOCAL DA BOLSA (US CENTRAL) E O DIA DA SEMANA CALCULADO - O   *
000240* PROGRAMA BATCH NAO FAZ CONVERSAO DE FUSO HORARIO.             *
000250******************************************************************
000260*
000270 01          REG-VELA.
000280   03        VELA-DATA          PIC     9(008).
000290   03        FILLER             REDEFINES       VELA-DATA.
000300     05      VELA-DATA-ANO      PIC     9(004).
000310     05      VELA-DATA-MES      PIC     9(002).
000320     05      VELA-DATA-DIA      PIC     9(002).
000330   03        VELA-HORA          PIC     9(002).
000340   03        VELA-DIA-SEM       PIC     9(001).
000350     88      VELA-DIA-SEXTA             VALUE 5.
000360     88      VELA-DIA-DOMINGO           VALUE 7.
000370   03        VELA-ABERTURA      PIC     S9(007)V9(002).
000380   03        VELA-MAXIMA        PIC     S9(007)V9(002).
000390   03        VELA-MINIMA        PIC     S9(007)V9(002).
000400   03        VELA-FECHAMENTO    PIC     S9(007)V9(002).
000410   03        VELA-VOLUME        PIC     9(009)V9(004).
000420   03        FILLER             PIC     X(020).
000430*
000440******************************************************************
000450* FIM DO BOOK DO ARQUIVO DE ENTRADA      SEQ. - INPUT  - CANDLES *
000460******************************************************************
