000010*****************************************************************
000020 IDENTIFICATION              DIVISION.
000030*****************************************************************
000040*
000050 PROGRAM-ID.                 SAGPB010.
000060 AUTHOR.                     R J KOWALSKI
000070 INSTALLATION.               CENTRAL DATA PROCESSING
000080 DATE-WRITTEN.               14/03/1987.
000090 DATE-COMPILED.
000100 SECURITY.                   NONE.
000110*
000120*****************************************************************
000130* SISTEMA......: SAGAP - ANALISE DE GAPS DE MERCADO CME         *
000140*****************************************************************
000150* ANALISTA.....: R J KOWALSKI                                   *
000160* LINGUAGEM....: COBOL/BATCH                                    *
000170* PROGRAMADOR..: R J KOWALSKI                                   *
000180* DATA.........: 14/03/1987                                     *
000190*****************************************************************
000200* OBJETIVO.....: A  PARTIR  DO  HISTORICO  DE  CANDLES  HORARIOS*
000210*                DO  ATIVO,  DETECTAR  OS  GAPS  DE  FECHAMENTO *
000220*                DE  SEXTA-FEIRA  16H  PARA  ABERTURA  DOMINGO  *
000230*                17H  (FUSO  LOCAL  DA  BOLSA  CME)  E  APURAR  *
000240*                QUANDO  (SE)  CADA  GAP  FOI  FECHADO,  GERANDO*
000250*                O  ARQUIVO  GAPS-OUT  PARA  OS  RELATORIOS  DE *
000260*                ESTATISTICA (SAGPB020) E GAPS ABERTOS (SAGPB030*
000270*****************************************************************
000280*
000290*****************************************************************
000300* HISTORICO DE ALTERACOES                                       *
000310*****************************************************************
000320* DATA       ANALISTA  CHAMADO     DESCRICAO                    *
000330*---------- ---------- ----------- ----------------------------*
000340* 14/03/1987 RJK        INICIAL     PROGRAMA ORIGINAL - CARGA    *RJK87001
000350*                                   DA TABELA DE CANDLES, PAREA-* RJK87001
000360*                                   MENTO SEXTA/DOMINGO E GRAVA- *RJK87001
000370*                                   CAO DO GAPS-OUT.             *RJK87001
000380* 02/11/1987 RJK        CR-0103      LIMIAR MINIMO DE GAP (0,01  *RJK87002
000390*                                    USD) ANTES INEXISTENTE.    * RJK87002
000400* 19/06/1989 MLP        CR-0271      ROTINA DE CALCULO DE DIA    *MLP89003
000410*                                    ABSOLUTO (0600) PARA AS     *MLP89003
000420*                                    HORAS/DIAS DECORRIDOS.      *MLP89003
000430* 04/03/1991 MLP        CR-0318      TOLERANCIA DE FECHAMENTO DO *MLP91004
000440*                                    GAP AJUSTADA PARA 0,1% -    *MLP91004
000450*                                    ASSIMETRICA CONFORME SENTI- *MLP91004
000460*                                    DO DO GAP (ALTA/BAIXA).     *MLP91004
000470* 27/08/1993 DWF        CR-0402      AUMENTO DA TABELA DE CANDLES*DWF93005
000480*                                    DE 24855 PARA 43800 POSI-   *DWF93005
000490*                                    COES (HISTORICO MAIOR).     *DWF93005
000500* 15/01/1996 DWF        CR-0455      CORRECAO: GAP NAO PODE SER  *DWF96006
000510*                                    FECHADO PELO PROPRIO CANDLE *DWF96006
000520*                                    DE ABERTURA DE DOMINGO.     *DWF96006
000530* 30/09/1998 CMP        Y2K-0027     REVISAO Y2K - CAMPOS DE ANO *CMP98007
000540*                                    JA  ERAM  9(004)  COMPLETO; *CMP98007
000550*                                    CERTIFICADO SEM IMPACTO NA  *CMP98007
000560*                                    VIRADA DO SECULO.           *CMP98007
000570* 11/05/1999 CMP        Y2K-0061     TESTE DE REGRESSAO COM LOTE  CMP99008
000580*                                    DE CANDLES ATRAVESSANDO      CMP99008
000590*                                    31/12/1999-01/01/2000. OK.   CMP99008
000600* 06/02/2001 CMP        CR-0519      TABELA DE CANDLES AMPLIADA   CMP01009
000610*                                    PARA 90000 POSICOES.         CMP01009
000620* 21/10/2004 HLB        CR-0607      AJUSTE DE ARREDONDAMENTO NO  HLB04010
000630*                                    CALCULO DO GAP-SIZE-PCT      HLB04010
000640*                                    (COMERCIAL, ROUNDED).        HLB04010
000650*****************************************************************
000660*
000670*****************************************************************
000680 ENVIRONMENT                 DIVISION.
000690*****************************************************************
000700 CONFIGURATION               SECTION.
000710*****************************************************************
000720 SPECIAL-NAMES.
000730     CURRENCY SIGN       IS  '$'.
000740*****************************************************************
000750 INPUT-OUTPUT                SECTION.
000760*****************************************************************
000770 FILE-CONTROL.
000780*****************************************************************
000790* INPUT..: CANDLES  - HISTORICO HORARIO DO ATIVO  - LRECL = 080 *
000800*****************************************************************
000810*
000820     SELECT  CANDLES  ASSIGN  TO  UT-S-CANDLES
000830             FILE     STATUS  IS  WS-FS-CANDLES.
000840*
000850*****************************************************************
000860* OUTPUT.: GAPS-OUT - GAPS DETECTADOS/FECHADOS     - LRECL = 100 *
000870*****************************************************************
000880*
000890     SELECT  GAPS-OUT ASSIGN  TO  UT-S-GAPSOUT
000900             FILE     STATUS  IS  WS-FS-GAPS-OUT.
000910*
000920*****************************************************************
000930 DATA                        DIVISION.
000940*****************************************************************
000950 FILE                        SECTION.
000960*****************************************************************
000970* INPUT..: CANDLES  - HISTORICO HORARIO DO ATIVO  - LRECL = 080 *
000980*****************************************************************
000990*
001000 FD  CANDLES
001010     RECORDING  MODE      IS  F
001020     LABEL      RECORD    IS  STANDARD
001030     BLOCK      CONTAINS  0   RECORDS.
001040*
001050 01      REG-CANDLE          PIC     X(080).
001060*
001070*****************************************************************
001080* OUTPUT.: GAPS-OUT - GAPS DETECTADOS/FECHADOS     - LRECL = 100 *
001090*****************************************************************
001100*
001110 FD  GAPS-OUT
001120     RECORDING  MODE      IS  F
001130     LABEL      RECORD    IS  STANDARD
001140     BLOCK      CONTAINS  0   RECORDS.
001150*
001160 01      REG-GAP             PIC     X(100).
001170*
001180*****************************************************************
001190 WORKING-STORAGE             SECTION.
001200*****************************************************************
001210*
001220 01      WS-FS-CANDLES       PIC     9(002) VALUE ZEROS.
001230 01      WS-FS-GAPS-OUT      PIC     9(002) VALUE ZEROS.
001240*
001250 77      WS-LID-CANDLES      PIC     9(007) COMP VALUE ZERO.
001260 77      WS-GRV-GAPS-OUT     PIC     9(005) COMP VALUE ZERO.
001270*
001280 01      WS-EDICAO           PIC     ZZZ,ZZZ,ZZ9.
001290*
001300*****************************************************************
001310*        VARIAVEIS PARA TRATAMENTO DE ABEND                     *
001320*****************************************************************
001330*
001340 01      WS-ACESSO-ARQ       PIC     X(013) VALUE SPACES.
001350 01      WS-DDNAME-ARQ       PIC     X(010) VALUE SPACES.
001360 01      WS-FS-ARQ           PIC     9(002) VALUE ZEROS.
001370*
001380 01      WS-PTO-ERRO         PIC     9(003) VALUE ZEROS.
001390*
001400*****************************************************************
001410*        TABELA DE CANDLES CARREGADA EM MEMORIA                 *
001420*****************************************************************
001430*
001440 01      WS-QTD-VELA         PIC     9(005) COMP VALUE ZERO.
001450 01      WS-IX-VELA          PIC     9(005) COMP VALUE ZERO.
001460 01      WS-IX-DOM           PIC     9(005) COMP VALUE ZERO.
001470 01      WS-IX-FECHA         PIC     9(005) COMP VALUE ZERO.
001480 01      WS-SW-ACHOU         PIC     X(001) VALUE 'N'.
001490         88 WS-ACHOU-DOMINGO        VALUE 'S'.
001500*
001510 01      TAB-CANDLES.
001520   03    TAB-VELA            OCCURS  90000 TIMES.
001530     05  TB-VELA-DATA        PIC     9(008).
001540     05  TB-VELA-HORA        PIC     9(002).
001550     05  TB-VELA-DIA-SEM     PIC     9(001).
001560     05  TB-VELA-ABERTURA    PIC     S9(007)V9(002).
001570     05  TB-VELA-MAXIMA      PIC     S9(007)V9(002).
001580     05  TB-VELA-MINIMA      PIC     S9(007)V9(002).
001590     05  TB-VELA-FECHAMENTO  PIC     S9(007)V9(002).
001591     05  FILLER              PIC     X(004).
001600*
001610*****************************************************************
001620*        VARIAVEIS PARA DETECCAO/FECHAMENTO DO GAP               *
001630*****************************************************************
001640*
001650 01      WS-PRC-FECHA        PIC     S9(007)V9(002) VALUE ZERO.
001660 01      WS-PRC-ABERT        PIC     S9(007)V9(002) VALUE ZERO.
001670 01      WS-TAM-GAP          PIC     S9(007)V9(002) VALUE ZERO.
001680 01      WS-TAM-GAP-ABS      PIC     S9(007)V9(002) VALUE ZERO.
001690 01      WS-LIM-FECHA        PIC     S9(007)V9(004) VALUE ZERO.
001700 01      WS-ELAPSED-HORAS    PIC     9(007)         COMP VALUE ZERO.
001710 01      WS-HORAS-ABS-1      PIC     9(009)         COMP VALUE ZERO.
001720 01      WS-HORAS-ABS-2      PIC     9(009)         COMP VALUE ZERO.
001730*
001740*****************************************************************
001750*        ROTINA DE CALCULO DE DIA/HORA ABSOLUTA (0600)          *
001760*****************************************************************
001770*
001780 01      WS-CALC-ANO         PIC     9(004) COMP VALUE ZERO.
001790 01      WS-CALC-MES         PIC     9(002) COMP VALUE ZERO.
001800 01      WS-CALC-DIA         PIC     9(002) COMP VALUE ZERO.
001810 01      WS-CALC-HORA        PIC     9(002) COMP VALUE ZERO.
001820 01      WS-CALC-ANO1        PIC     9(004) COMP VALUE ZERO.
001830 01      WS-CALC-DIV4        PIC     9(004) COMP VALUE ZERO.
001840 01      WS-CALC-DIV100      PIC     9(004) COMP VALUE ZERO.
001850 01      WS-CALC-DIV400      PIC     9(004) COMP VALUE ZERO.
001860 01      WS-CALC-Q4          PIC     9(004) COMP VALUE ZERO.
001870 01      WS-CALC-Q100        PIC     9(004) COMP VALUE ZERO.
001880 01      WS-CALC-Q400        PIC     9(004) COMP VALUE ZERO.
001890 01      WS-CALC-R4          PIC     9(004) COMP VALUE ZERO.
001900 01      WS-CALC-R100        PIC     9(004) COMP VALUE ZERO.
001910 01      WS-CALC-R400        PIC     9(004) COMP VALUE ZERO.
001920 01      WS-CALC-BISSEXTOS   PIC     9(005) COMP VALUE ZERO.
001930 01      WS-CALC-BISS-ATUAL  PIC     9(001) COMP VALUE ZERO.
001940 01      WS-CALC-DIA-ABS     PIC     9(007) COMP VALUE ZERO.
001950 01      WS-CALC-HORAS-ABS   PIC     9(009) COMP VALUE ZERO.
001960*
001970*****************************************************************
001980*    TABELA DE DIAS ACUMULADOS POR MES (CALENDARIO GREGORIANO)  *
001990*****************************************************************
002000*
002010 01      TAB-DIAS-ACUM-INIC.
002020   03    FILLER              PIC     9(003) VALUE 000.
002030   03    FILLER              PIC     9(003) VALUE 031.
002040   03    FILLER              PIC     9(003) VALUE 059.
002050   03    FILLER              PIC     9(003) VALUE 090.
002060   03    FILLER              PIC     9(003) VALUE 120.
002070   03    FILLER              PIC     9(003) VALUE 151.
002080   03    FILLER              PIC     9(003) VALUE 181.
002090   03    FILLER              PIC     9(003) VALUE 212.
002100   03    FILLER              PIC     9(003) VALUE 243.
002110   03    FILLER              PIC     9(003) VALUE 273.
002120   03    FILLER              PIC     9(003) VALUE 304.
002130   03    FILLER              PIC     9(003) VALUE 334.
002140*
002150 01      FILLER              REDEFINES       TAB-DIAS-ACUM-INIC.
002160   03    TDA-OCCURS          OCCURS  12 TIMES PIC 9(003).
002170*
002180*****************************************************************
002190* INPUT..: CANDLES  - HISTORICO HORARIO DO ATIVO  - LRECL = 080 *
002200*****************************************************************
002210*
002220     COPY    COBI2001.
002230*
002240*****************************************************************
002250* OUTPUT.: GAPS-OUT - GAPS DETECTADOS/FECHADOS     - LRECL = 100 *
002260*****************************************************************
002270*
002280     COPY    COBO2002.
002290*
002300*****************************************************************
002310 LINKAGE                     SECTION.
002320*****************************************************************
002330 PROCEDURE                   DIVISION.
002340*****************************************************************
002350*
002360     PERFORM 0100-00-PROCED-INICIAIS.
002370
002380     PERFORM 1000-00-PROCED-PRINCIPAIS
002390             VARYING WS-IX-VELA FROM 1 BY 1
002400             UNTIL   WS-IX-VELA GREATER WS-QTD-VELA.
002410
002420     PERFORM 3000-00-PROCED-FINAIS.
002430
002440     GOBACK.
002450*
002460*****************************************************************
002470 0100-00-PROCED-INICIAIS     SECTION.
002480*****************************************************************
002490*
002500     OPEN    INPUT   CANDLES
002510             OUTPUT  GAPS-OUT.
002520
002530     MOVE   ' NA ABERTURA '  TO      WS-ACESSO-ARQ.
002540
002550     MOVE    001             TO      WS-PTO-ERRO.
002560
002570     PERFORM 0200-00-TESTA-FILE-STATUS.
002580
002590     PERFORM 0500-00-CARGA-CANDLES.
002600
002610     IF      WS-QTD-VELA     EQUAL   ZERO
002620             DISPLAY
002630             '******************* SAGPB010 ******************'
002640             DISPLAY
002650             '*                                             *'
002660             DISPLAY
002670             '*          ARQUIVO CANDLES ESTA VAZIO         *'
002680             DISPLAY
002690             '*                                             *'
002700     END-IF.
002710*
002720 0100-99-EXIT.
002730     EXIT.
002740*
002750*****************************************************************
002760 0200-00-TESTA-FILE-STATUS   SECTION.
002770*****************************************************************
002780*
002790     PERFORM 0300-00-TESTA-FS-CANDLES.
002800
002810     PERFORM 0400-00-TESTA-FS-GAPS-OUT.
002820*
002830 0200-99-EXIT.
002840     EXIT.
002850*
002860*****************************************************************
002870 0300-00-TESTA-FS-CANDLES    SECTION.
002880*****************************************************************
002890*
002900     IF      WS-FS-CANDLES NOT EQUAL 00 AND 10
002910             MOVE 'CANDLES'  TO      WS-DDNAME-ARQ
002920             MOVE  WS-FS-CANDLES
002930                             TO      WS-FS-ARQ
002940             PERFORM         0999-00-ABEND-ARQ
002950     END-IF.
002960*
002970 0300-99-EXIT.
002980     EXIT.
002990*
003000*****************************************************************
003010 0400-00-TESTA-FS-GAPS-OUT   SECTION.
003020*****************************************************************
003030*
003040     IF      WS-FS-GAPS-OUT NOT EQUAL 00
003050             MOVE 'GAPS-OUT' TO      WS-DDNAME-ARQ
003060             MOVE  WS-FS-GAPS-OUT
003070                             TO      WS-FS-ARQ
003080             PERFORM         0999-00-ABEND-ARQ
003090     END-IF.
003100*
003110 0400-99-EXIT.
003120     EXIT.
003130*
003140*****************************************************************
003150 0500-00-CARGA-CANDLES       SECTION.
003160*****************************************************************
003170*
003180     PERFORM 0510-00-LEITURA-CANDLES.
003190
003200     PERFORM 0520-00-ARMAZENA-CANDLES
003210             UNTIL   WS-FS-CANDLES EQUAL 10.
003220*
003230 0500-99-EXIT.
003240     EXIT.
003250*
003260*****************************************************************
003270 0510-00-LEITURA-CANDLES     SECTION.
003280*****************************************************************
003290*
003300     READ    CANDLES         INTO    REG-VELA.
003310
003320     MOVE   ' NA LEITURA '   TO      WS-ACESSO-ARQ.
003330
003340     MOVE    002             TO      WS-PTO-ERRO.
003350
003360     PERFORM 0300-00-TESTA-FS-CANDLES.
003370*
003380 0510-99-EXIT.
003390     EXIT.
003400*
003410*****************************************************************
003420 0520-00-ARMAZENA-CANDLES    SECTION.
003430*****************************************************************
003440*
003450     IF      WS-QTD-VELA     LESS    90000
003460             ADD     1       TO      WS-QTD-VELA
003470             ADD     1       TO      WS-LID-CANDLES
003480             MOVE    VELA-DATA
003490                             TO      TB-VELA-DATA (WS-QTD-VELA)
003500             MOVE    VELA-HORA
003510                             TO      TB-VELA-HORA (WS-QTD-VELA)
003520             MOVE    VELA-DIA-SEM
003530                             TO      TB-VELA-DIA-SEM (WS-QTD-VELA)
003540             MOVE    VELA-ABERTURA
003550                             TO      TB-VELA-ABERTURA (WS-QTD-VELA)
003560             MOVE    VELA-MAXIMA
003570                             TO      TB-VELA-MAXIMA (WS-QTD-VELA)
003580             MOVE    VELA-MINIMA
003590                             TO      TB-VELA-MINIMA (WS-QTD-VELA)
003600             MOVE    VELA-FECHAMENTO
003610                             TO      TB-VELA-FECHAMENTO (WS-QTD-VELA)
003620     END-IF.
003630
003640     PERFORM 0510-00-LEITURA-CANDLES.
003650*
003660 0520-99-EXIT.
003670     EXIT.
003680*
003690*****************************************************************
003700 1000-00-PROCED-PRINCIPAIS   SECTION.
003710*****************************************************************
003720*
003730     MOVE    'N'             TO      WS-SW-ACHOU.
003740
003750     IF      TB-VELA-DIA-SEM (WS-IX-VELA) EQUAL 5
003760       AND   TB-VELA-HORA    (WS-IX-VELA) EQUAL 16
003770             PERFORM         1100-00-LOCALIZA-DOMINGO
003780             IF      WS-ACHOU-DOMINGO
003790                     PERFORM 1200-00-CALCULA-GAP
003800             END-IF
003810     END-IF.
003820*
003830 1000-99-EXIT.
003840     EXIT.
003850*
003860*****************************************************************
003870 1100-00-LOCALIZA-DOMINGO    SECTION.
003880*****************************************************************
003890*
003900     ADD     1   TO  WS-IX-VELA  GIVING  WS-IX-DOM.
003910
003920     PERFORM 1110-00-TESTA-DOMINGO
003930             VARYING WS-IX-DOM FROM WS-IX-DOM BY 1
003940             UNTIL   WS-IX-DOM GREATER WS-QTD-VELA
003950                OR   WS-ACHOU-DOMINGO.
003960*
003970 1100-99-EXIT.
003980     EXIT.
003990*
004000*****************************************************************
004010 1110-00-TESTA-DOMINGO       SECTION.
004020*****************************************************************
004030*
004040     IF      TB-VELA-DIA-SEM (WS-IX-DOM) EQUAL 7
004050       AND   TB-VELA-HORA    (WS-IX-DOM) EQUAL 17
004060             MOVE    'S'     TO      WS-SW-ACHOU
004070     END-IF.
004080*
004090 1110-99-EXIT.
004100     EXIT.
004110*
004120*****************************************************************
004130 1200-00-CALCULA-GAP         SECTION.
004140*****************************************************************
004150*
004160     MOVE    TB-VELA-FECHAMENTO (WS-IX-VELA) TO WS-PRC-FECHA.
004170     MOVE    TB-VELA-ABERTURA   (WS-IX-DOM)  TO WS-PRC-ABERT.
004180
004190     COMPUTE WS-TAM-GAP = WS-PRC-ABERT - WS-PRC-FECHA.
004200
004210     MOVE    WS-TAM-GAP      TO      WS-TAM-GAP-ABS.
004220
004230     IF      WS-TAM-GAP-ABS  LESS    ZERO
004240             COMPUTE WS-TAM-GAP-ABS = WS-TAM-GAP-ABS * -1
004250     END-IF.
004260
004270     IF      WS-TAM-GAP-ABS  GREATER 0.01
004280             PERFORM         1210-00-GRAVA-GAP
004290     END-IF.
004300*
004310 1200-99-EXIT.
004320     EXIT.
004330*
004340*****************************************************************
004350 1210-00-GRAVA-GAP           SECTION.
004360*****************************************************************
004370*
004380     MOVE    TB-VELA-DATA (WS-IX-VELA)  TO      GAPR-START-DATE.
004390     MOVE    16                         TO      GAPR-START-HOUR.
004400     MOVE    TB-VELA-DATA (WS-IX-DOM)   TO      GAPR-END-DATE.
004410     MOVE    17                         TO      GAPR-END-HOUR.
004420     MOVE    WS-PRC-FECHA               TO      GAPR-CLOSE-PRC.
004430     MOVE    WS-PRC-ABERT               TO      GAPR-OPEN-PRC.
004440     MOVE    WS-TAM-GAP                 TO      GAPR-SIZE.
004450
004460     COMPUTE GAPR-SIZE-PCT ROUNDED =
004470             (WS-TAM-GAP / WS-PRC-FECHA) * 100.
004480
004490     IF      WS-TAM-GAP      GREATER ZERO
004500             SET     GAPR-DIR-ALTA   TO      TRUE
004510     ELSE
004520             SET     GAPR-DIR-BAIXA  TO      TRUE
004530     END-IF.
004540
004550     PERFORM 1300-00-LOCALIZA-FECHAMENTO.
004560
004570     PERFORM 1400-00-GRAVACAO-GAPS-OUT.
004580*
004590 1210-99-EXIT.
004600     EXIT.
004610*
004620*****************************************************************
004630 1300-00-LOCALIZA-FECHAMENTO SECTION.
004640*****************************************************************
004650*
004660     MOVE    'N'             TO      WS-SW-ACHOU.
004670
004680     IF      GAPR-DIR-ALTA
004690             COMPUTE WS-LIM-FECHA ROUNDED =
004700                     GAPR-CLOSE-PRC * 1.001
004710     ELSE
004720             COMPUTE WS-LIM-FECHA ROUNDED =
004730                     GAPR-CLOSE-PRC * 0.999
004740     END-IF.
004750
004760     ADD     1   TO  WS-IX-DOM   GIVING  WS-IX-FECHA.
004770
004780     PERFORM 1310-00-TESTA-FECHAMENTO
004790             VARYING WS-IX-FECHA FROM WS-IX-FECHA BY 1
004800             UNTIL   WS-IX-FECHA GREATER WS-QTD-VELA
004810                OR   WS-ACHOU-DOMINGO.
004820
004830     IF      WS-ACHOU-DOMINGO
004840             SET     GAPR-FECHADO    TO      TRUE
004850             MOVE    TB-VELA-DATA (WS-IX-FECHA)
004860                                     TO      GAPR-CLOS-DATE
004870             MOVE    TB-VELA-HORA (WS-IX-FECHA)
004880                                     TO      GAPR-CLOS-HOUR
004890             PERFORM 1320-00-CALCULA-DECORRIDO
004900     ELSE
004910             SET     GAPR-ABERTO     TO      TRUE
004920             MOVE    ZERO            TO      GAPR-CLOS-DATE
004930                                              GAPR-CLOS-HOUR
004940                                              GAPR-HORAS-FECH
004950                                              GAPR-DIAS-FECH
004960     END-IF.
004970*
004980 1300-99-EXIT.
004990     EXIT.
005000*
005010*****************************************************************
005020 1310-00-TESTA-FECHAMENTO    SECTION.
005030*****************************************************************
005040*
005050     IF      GAPR-DIR-ALTA
005060             IF      TB-VELA-MINIMA (WS-IX-FECHA)
005070                     NOT GREATER WS-LIM-FECHA
005080                     MOVE    'S' TO WS-SW-ACHOU
005090             END-IF
005100     ELSE
005110             IF      TB-VELA-MAXIMA (WS-IX-FECHA)
005120                     NOT LESS    WS-LIM-FECHA
005130                     MOVE    'S' TO WS-SW-ACHOU
005140             END-IF
005150     END-IF.
005160*
005170 1310-99-EXIT.
005180     EXIT.
005190*
005200*****************************************************************
005210 1320-00-CALCULA-DECORRIDO   SECTION.
005220*****************************************************************
005230*
005240     MOVE    GAPR-END-ANO    TO      WS-CALC-ANO.
005250     MOVE    GAPR-END-MES    TO      WS-CALC-MES.
005260     MOVE    GAPR-END-DIA    TO      WS-CALC-DIA.
005270     MOVE    GAPR-END-HOUR   TO      WS-CALC-HORA.
005280
005290     PERFORM 0600-00-CALCULA-HORAS-ABS.
005300
005310     MOVE    WS-CALC-HORAS-ABS TO    WS-HORAS-ABS-1.
005320
005330     MOVE    GAPR-CLOS-ANO   TO      WS-CALC-ANO.
005340     MOVE    GAPR-CLOS-MES   TO      WS-CALC-MES.
005350     MOVE    GAPR-CLOS-DIA   TO      WS-CALC-DIA.
005360     MOVE    GAPR-CLOS-HOUR  TO      WS-CALC-HORA.
005370
005380     PERFORM 0600-00-CALCULA-HORAS-ABS.
005390
005400     MOVE    WS-CALC-HORAS-ABS TO    WS-HORAS-ABS-2.
005410
005420     COMPUTE WS-ELAPSED-HORAS = WS-HORAS-ABS-2 - WS-HORAS-ABS-1.
005430
005440     MOVE    WS-ELAPSED-HORAS TO     GAPR-HORAS-FECH.
005450
005460     COMPUTE GAPR-DIAS-FECH ROUNDED = WS-ELAPSED-HORAS / 24.
005470*
005480 1320-99-EXIT.
005490     EXIT.
005500*
005510*****************************************************************
005520*    CALCULO DE DIA/HORA ABSOLUTA - CALENDARIO GREGORIANO        *
005530*    (EVITA O USO DE FUNCTION INTEGER-OF-DATE)                   *
005540*****************************************************************
005550 0600-00-CALCULA-HORAS-ABS   SECTION.
005560*****************************************************************
005570*
005580     COMPUTE WS-CALC-ANO1   = WS-CALC-ANO - 1.
005590     COMPUTE WS-CALC-DIV4   = WS-CALC-ANO1 / 4.
005600     COMPUTE WS-CALC-DIV100 = WS-CALC-ANO1 / 100.
005610     COMPUTE WS-CALC-DIV400 = WS-CALC-ANO1 / 400.
005620
005630     COMPUTE WS-CALC-BISSEXTOS =
005640             WS-CALC-DIV4 - WS-CALC-DIV100 + WS-CALC-DIV400.
005650
005660     DIVIDE  WS-CALC-ANO BY 4   GIVING WS-CALC-Q4
005670             REMAINDER WS-CALC-R4.
005680     DIVIDE  WS-CALC-ANO BY 100 GIVING WS-CALC-Q100
005690             REMAINDER WS-CALC-R100.
005700     DIVIDE  WS-CALC-ANO BY 400 GIVING WS-CALC-Q400
005710             REMAINDER WS-CALC-R400.
005720
005730     MOVE    ZERO            TO      WS-CALC-BISS-ATUAL.
005740
005750     IF      (WS-CALC-R4   EQUAL ZERO AND
005760               WS-CALC-R100 NOT EQUAL ZERO)
005770         OR   WS-CALC-R400 EQUAL ZERO
005780             MOVE    1       TO      WS-CALC-BISS-ATUAL
005790     END-IF.
005800
005810     COMPUTE WS-CALC-DIA-ABS =
005820               (WS-CALC-ANO1 * 365) + WS-CALC-BISSEXTOS
005830             + TDA-OCCURS (WS-CALC-MES) + WS-CALC-DIA.
005840
005850     IF      WS-CALC-MES GREATER 2 AND WS-CALC-BISS-ATUAL EQUAL 1
005860             ADD     1       TO      WS-CALC-DIA-ABS
005870     END-IF.
005880
005890     COMPUTE WS-CALC-HORAS-ABS =
005900             (WS-CALC-DIA-ABS * 24) + WS-CALC-HORA.
005910*
005920 0600-99-EXIT.
005930     EXIT.
005940*
005950*****************************************************************
005960 1400-00-GRAVACAO-GAPS-OUT   SECTION.
005970*****************************************************************
005980*
005990     WRITE   REG-GAP         FROM    REG-GAPR.
006000
006010     MOVE   ' NA GRAVACAO '  TO      WS-ACESSO-ARQ.
006020
006030     MOVE    003             TO      WS-PTO-ERRO.
006040
006050     PERFORM 0400-00-TESTA-FS-GAPS-OUT.
006060
006070     ADD     1               TO      WS-GRV-GAPS-OUT.
006080*
006090 1400-99-EXIT.
006100     EXIT.
006110*
006120*****************************************************************
006130 3000-00-PROCED-FINAIS       SECTION.
006140*****************************************************************
006150*
006160     CLOSE   CANDLES
006170             GAPS-OUT.
006180
006190     MOVE   'NO FECHAMENTO'  TO      WS-ACESSO-ARQ.
006200
006210     MOVE    004             TO      WS-PTO-ERRO.
006220
006230     PERFORM 0200-00-TESTA-FILE-STATUS.
006240
006250     PERFORM 3100-00-MONTA-ESTATISTICA.
006260*
006270 3000-99-EXIT.
006280     EXIT.
006290*
006300*****************************************************************
006310 3100-00-MONTA-ESTATISTICA   SECTION.
006320*****************************************************************
006330*
006340     DISPLAY '******************* SAGPB010 ******************'.
006350     DISPLAY '*                                             *'.
006360     DISPLAY '*        ESTATISTICA DE PROCESSAMENTO         *'.
006370     DISPLAY '*                                             *'.
006380     DISPLAY '******************* SAGPB010 ******************'.
006390     DISPLAY '*                                             *'.
006400     MOVE    WS-LID-CANDLES  TO      WS-EDICAO.
006410     DISPLAY '* CANDLES LIDOS.........- CANDLES: ' WS-EDICAO
006420     ' *'.
006430     MOVE    WS-GRV-GAPS-OUT TO      WS-EDICAO.
006440     DISPLAY '* GAPS GRAVADOS.........- GAPS-OUT: '
006450     WS-EDICAO ' *'.
006460     DISPLAY '*                                             *'.
006470     DISPLAY '******************* SAGPB010 ******************'.
006480*
006490 3100-99-EXIT.
006500     EXIT.
006510*
006520*****************************************************************
006530 0999-00-ABEND-ARQ           SECTION.
006540*****************************************************************
006550*
006560     MOVE    12              TO      RETURN-CODE.
006570
006580     DISPLAY '******************* SAGPB010 ******************'.
006590     DISPLAY '*                                             *'.
006600     DISPLAY '*      TERMINO ANORMAL DE PROCESSAMENTO       *'.
006610     DISPLAY '*                                             *'.
006620     DISPLAY '******************* SAGPB010 ******************'.
006630     DISPLAY '*                                             *'.
006640     DISPLAY '* PROBLEMAS ' WS-ACESSO-ARQ ' DO ARQUIVO '
006650     WS-DDNAME-ARQ ' *'.
006660     DISPLAY '*                                             *'.
006670     DISPLAY '*             FILE STATUS....: ' WS-FS-ARQ
006680     '             *'.
006690     DISPLAY '*                                             *'.
006700     DISPLAY '*           PONTO COM ERRO...: ' WS-PTO-ERRO
006710     '            *'.
006720     DISPLAY '*                                             *'.
006730     DISPLAY '******************* SAGPB010 ******************'.
006740     DISPLAY '*     P R O G R A M A  C A N C E L A D O      *'.
006750     DISPLAY '******************* SAGPB010 ******************'.
006760
006770     GOBACK.
006780*
006790 0999-99-EXIT.
006800     EXIT.
006810*
006820*****************************************************************
006830*                   FIM DO PROGRAMA - SAGPB010                  *
006840*****************************************************************
