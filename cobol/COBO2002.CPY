000010******************************************************************
000020* SISTEMA         - SAGAP - ANALISE DE GAPS DE MERCADO CME      *
000030******************************************************************
000040* BOOK DO ARQUIVO DE SAIDA  - GAPS-OUT        - LRECL 100 BYTES *
000050******************************************************************
000060* NOME DO BOOK    - COBO2002 - GAP DE FECHAMENTO SEXTA/DOMINGO  *
000070******************************************************************
000080* REG-GAP         - PIC X(100)        - REG. TOTAL DO ARQUIVO   *
000090******************************************************************
000100* REG-GAPR        - PIC X(100)        - NIVEL 01                *
000110* GAPR-START-DATE - PIC 9(008)        - DATA FECH. SEXTA 16H    *
000120* GAPR-START-HOUR - PIC 9(002)        - SEMPRE 16               *
000130* GAPR-END-DATE   - PIC 9(008)        - DATA ABERT. DOM. 17H    *
000140* GAPR-END-HOUR   - PIC 9(002)        - SEMPRE 17               *
000150* GAPR-CLOSE-PRC  - PIC S9(007)V9(002)- FECHAMENTO DE SEXTA USD *
000160* GAPR-OPEN-PRC   - PIC S9(007)V9(002)- ABERTURA DE DOMINGO USD *
000170* GAPR-SIZE       - PIC S9(007)V9(002)- TAMANHO DO GAP (SINAL)  *
000180* GAPR-SIZE-PCT   - PIC S9(003)V9(004)- TAMANHO DO GAP EM %     *
000190* GAPR-DIRECTION  - PIC X(004)        - 'UP  ' OU 'DOWN'        *
000200* GAPR-IS-CLOSED  - PIC X(001)        - 'Y' FECHOU / 'N' ABERTO *
000210* GAPR-CLOS-DATE  - PIC 9(008)        - DATA DO CANDLE QUE FECH.*
000220* GAPR-CLOS-HOUR  - PIC 9(002)        - HORA DO CANDLE QUE FECH.*
000230* GAPR-HORAS-FECH - PIC 9(005)V9(001) - HORAS DECORRIDAS ATE O  *
000240*                                       FECHAMENTO              *
000250* GAPR-DIAS-FECH  - PIC 9(004)V9(002) - DIAS  DECORRIDOS ATE O  *
000260*                                       FECHAMENTO (HORAS / 24) *
000270* FILLER          - PIC X(019)        - AREA LIVRE              *
000280******************************************************************
000290*
000300 01          REG-GAPR.
000310   03        GAPR-START-DATE    PIC     9(008).
000320   03        FILLER             REDEFINES       GAPR-START-DATE.
000330     05      GAPR-START-ANO     PIC     9(004).
000340     05      GAPR-START-MES     PIC     9(002).
000350     05      GAPR-START-DIA     PIC     9(002).
000360   03        GAPR-START-HOUR    PIC     9(002).
000370   03        GAPR-END-DATE      PIC     9(008).
000380   03        FILLER             REDEFINES       GAPR-END-DATE.
000390     05      GAPR-END-ANO       PIC     9(004).
000400     05      GAPR-END-MES       PIC     9(002).
000410     05      GAPR-END-DIA       PIC     9(002).
000420   03        GAPR-END-HOUR      PIC     9(002).
000430   03        GAPR-CLOSE-PRC     PIC     S9(007)V9(002).
000440   03        GAPR-OPEN-PRC      PIC     S9(007)V9(002).
000450   03        GAPR-SIZE          PIC     S9(007)V9(002).
000460   03        GAPR-SIZE-PCT      PIC     S9(003)V9(004).
000470   03        GAPR-DIRECTION     PIC     X(004).
000480     88      GAPR-DIR-ALTA              VALUE 'UP  '.
000490     88      GAPR-DIR-BAIXA             VALUE 'DOWN'.
000500   03        GAPR-IS-CLOSED     PIC     X(001).
000510     88      GAPR-FECHADO               VALUE 'Y'.
000520     88      GAPR-ABERTO                VALUE 'N'.
000530   03        GAPR-CLOS-DATE     PIC     9(008).
000540   03        FILLER             REDEFINES       GAPR-CLOS-DATE.
000550     05      GAPR-CLOS-ANO      PIC     9(004).
000560     05      GAPR-CLOS-MES      PIC     9(002).
000570     05      GAPR-CLOS-DIA      PIC     9(002).
000580   03        GAPR-CLOS-HOUR     PIC     9(002).
000590   03        GAPR-HORAS-FECH    PIC     9(005)V9(001).
000600   03        GAPR-DIAS-FECH     PIC     9(004)V9(002).
000610   03        FILLER             PIC     X(019).
000620*
000630******************************************************************
000640* FIM DO BOOK DO ARQUIVO DE SAIDA        SEQ. - OUTPUT - GAPS-OUT*
000650******************************************************************
